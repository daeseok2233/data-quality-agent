000100******************************************************************
000200* FECHA       : 12/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA40003                                         *
000600* TIPO        : BATCH (RUTINA DE LLAMADA)                        *
000700* DESCRIPCION : RUTINA COMPARTIDA QUE VALIDA QUE UNA FECHA EN    *
000800*             : FORMATO AAAA-MM-DD SEA UNA FECHA CALENDARIO      *
000900*             : VALIDA (LARGO, SEPARADORES, DIGITOS, MES 01-12,  *
001000*             : DIA SEGUN EL MES Y EL ANIO BISIESTO) Y LUEGO LA  *
001100*             : COMPARA CONTRA LA FECHA DE PROCESO DEL LOTE.     *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : ES LLAMADA POR VTA40002 (MOTOR DE CALIDAD)       *
001400* BPM/RATIONAL: 241107                                           *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    VTA40003.
001800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
001900 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - VENTAS.
002000 DATE-WRITTEN.  12/06/1989.
002100 DATE-COMPILED.
002200 SECURITY.      USO INTERNO - DATOS DE VENTAS.
002300******************************************************************
002400*                     HISTORIAL DE CAMBIOS                       *
002500******************************************************************
002600* 12/06/1989 PEDR TK-8906-01  VERSION ORIGINAL DE LA RUTINA DE   *
002700*                             VALIDACION DE FECHA CALENDARIO     *
002800* 03/09/1991 PEDR TK-9109-04  SE AGREGA LA COMPARACION CONTRA LA *
002900*                             FECHA DE PROCESO (NON-BASE-DATE)   *
003000* 14/02/1994 PEDR TK-9402-02  CORRIGE REGLA DE SIGLO BISIESTO    *
003100*                             (DIVISIBLE ENTRE 400)              *
003200* 21/11/1996 PEDR TK-9611-07  ESTANDARIZA MENSAJES DE RETORNO A  *
003300*                             UN SOLO CARACTER Y/N               *
003400* 30/07/1998 PEDR TK-9807-03  AMPLIACION A CUATRO DIGITOS DE     *
003500*                             SIGLO (Y2K) - YA NO SE ASUME '19'  *
003600* 18/01/1999 PEDR TK-9901-11  PRUEBAS DE REGRESION Y2K SOBRE     *
003700*                             FECHAS 1999-12-31 Y 2000-02-29     *
003800* 09/05/2001 PEDR TK-0105-02  AJUSTE DE COMENTARIOS POST-Y2K     *
003900* 17/03/2003 PEDR TK-0303-06  SE AGREGA LA CLASE VTA4-DIGITOS EN *
004000*                             SPECIAL-NAMES PARA EVITAR USO DE   *
004100*                             RUTINAS DE CONVERSION EXTERNAS     *
004200* 22/02/2007 CGT  TK-0702-01  LOS DIAS DE FEBRERO (29/28) PASAN  *
004300*                             DE LITERAL A DOS 77 DE TRABAJO     *
004400* 05/03/2007 CGT  TK-0702-02  SE QUITA EL MNEMONICO DE IMPRESORA *
004500*                             C01 IS TOP-OF-FORM: ESTA RUTINA NO *
004600*                             TIENE SALIDA IMPRESA               *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CLASS VTA4-DIGITOS  IS "0" THRU "9".
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*------->        DIAS DE FEBRERO SEGUN EL ANIO SEA BISIESTO O NO
005500 77  WS-DIAS-FEBRERO-BISIESTO   PIC 9(02) VALUE 29.
005600 77  WS-DIAS-FEBRERO-NORMAL     PIC 9(02) VALUE 28.
005700*------->        VARIABLES DE TRABAJO DE LA VALIDACION
005800 01  WS-ANIO-NUM                 PIC 9(04) VALUE ZEROS.
005900 01  WS-ANIO-ALFA REDEFINES WS-ANIO-NUM
006000                              PIC X(04).
006100 01  WS-MES-NUM                  PIC 9(02) VALUE ZEROS.
006200 01  WS-DIA-NUM                  PIC 9(02) VALUE ZEROS.
006300 01  WS-DIAS-DEL-MES             PIC 9(02) VALUE ZEROS.
006400 01  WS-BANDERAS.
006500     05  WS-ES-BISIESTO          PIC X(01) VALUE 'N'.
006600         88  VTA4-SI-BISIESTO              VALUE 'Y'.
006700     05  FILLER                  PIC X(09) VALUE SPACES.
006800*------->    VARIABLES COMP PARA LA REGLA DEL ANIO BISIESTO
006900 01  WS-RESIDUOS.
007000     05  WS-COCIENTE-4           PIC 9(04) COMP VALUE ZEROS.
007100     05  WS-RESIDUO-4            PIC 9(02) COMP VALUE ZEROS.
007200     05  WS-COCIENTE-100         PIC 9(04) COMP VALUE ZEROS.
007300     05  WS-RESIDUO-100          PIC 9(02) COMP VALUE ZEROS.
007400     05  WS-COCIENTE-400         PIC 9(04) COMP VALUE ZEROS.
007500     05  WS-RESIDUO-400          PIC 9(03) COMP VALUE ZEROS.
007600     05  FILLER                  PIC X(04) VALUE SPACES.
007700 LINKAGE SECTION.
007800 01  LK-FECHA-TEXTO              PIC X(10).
007900 01  LK-FECHA-TEXTO-R REDEFINES LK-FECHA-TEXTO.
008000     05  LK-FT-ANIO              PIC X(04).
008100     05  LK-FT-GUION-1           PIC X(01).
008200     05  LK-FT-MES               PIC X(02).
008300     05  LK-FT-GUION-2           PIC X(01).
008400     05  LK-FT-DIA               PIC X(02).
008500 01  LK-FECHA-BASE                PIC X(10).
008600 01  LK-FECHA-BASE-R REDEFINES LK-FECHA-BASE.
008700     05  LK-FB-ANIO              PIC X(04).
008800     05  FILLER                  PIC X(01).
008900     05  LK-FB-MES               PIC X(02).
009000     05  FILLER                  PIC X(01).
009100     05  LK-FB-DIA               PIC X(02).
009200 01  LK-FORMATO-VALIDO            PIC X(01).
009300 01  LK-FECHA-COINCIDE            PIC X(01).
009400 PROCEDURE DIVISION USING LK-FECHA-TEXTO, LK-FECHA-BASE,
009500                           LK-FORMATO-VALIDO, LK-FECHA-COINCIDE.
009600 100-PRINCIPAL SECTION.
009700     MOVE 'N' TO LK-FORMATO-VALIDO
009800     MOVE 'N' TO LK-FECHA-COINCIDE
009900     PERFORM 200-VALIDA-FORMATO THRU 200-VALIDA-FORMATO-E
010000     IF LK-FORMATO-VALIDO = 'Y'
010100        PERFORM 300-COMPARA-FECHA-BASE
010200                               THRU 300-COMPARA-FECHA-BASE-E
010300     END-IF
010400     EXIT PROGRAM.
010500 100-PRINCIPAL-E. EXIT.
010600
010700*--->> VALIDA LARGO, SEPARADORES, DIGITOS, MES Y DIA DEL MES
010800 200-VALIDA-FORMATO SECTION.
010900     IF (LK-FT-GUION-1 NOT = '-') OR (LK-FT-GUION-2 NOT = '-')
011000        GO TO 200-VALIDA-FORMATO-E
011100     END-IF
011200     IF (LK-FT-ANIO NOT IS VTA4-DIGITOS)
011300        OR (LK-FT-MES  NOT IS VTA4-DIGITOS)
011400        OR (LK-FT-DIA  NOT IS VTA4-DIGITOS)
011500        GO TO 200-VALIDA-FORMATO-E
011600     END-IF
011700     MOVE LK-FT-ANIO TO WS-ANIO-ALFA
011800     MOVE LK-FT-MES  TO WS-MES-NUM
011900     MOVE LK-FT-DIA  TO WS-DIA-NUM
012000     IF (WS-MES-NUM < 1) OR (WS-MES-NUM > 12)
012100        GO TO 200-VALIDA-FORMATO-E
012200     END-IF
012300     PERFORM 210-CALCULA-BISIESTO THRU 210-CALCULA-BISIESTO-E
012400     PERFORM 220-DIAS-SEGUN-MES   THRU 220-DIAS-SEGUN-MES-E
012500     IF (WS-DIA-NUM < 1) OR (WS-DIA-NUM > WS-DIAS-DEL-MES)
012600        GO TO 200-VALIDA-FORMATO-E
012700     END-IF
012800     MOVE 'Y' TO LK-FORMATO-VALIDO.
012900 200-VALIDA-FORMATO-E. EXIT.
013000
013100*--->> UN ANIO ES BISIESTO SI ES DIVISIBLE ENTRE 4, SALVO LOS
013200*      SIGLOS QUE NO SEAN DIVISIBLES ENTRE 400 (REGLA TK-9402-02)
013300 210-CALCULA-BISIESTO SECTION.
013400     MOVE 'N' TO WS-ES-BISIESTO
013500     DIVIDE WS-ANIO-NUM BY 4   GIVING WS-COCIENTE-4
013600                               REMAINDER WS-RESIDUO-4
013700     DIVIDE WS-ANIO-NUM BY 100 GIVING WS-COCIENTE-100
013800                               REMAINDER WS-RESIDUO-100
013900     DIVIDE WS-ANIO-NUM BY 400 GIVING WS-COCIENTE-400
014000                               REMAINDER WS-RESIDUO-400
014100     IF WS-RESIDUO-4 = ZERO
014200        IF (WS-RESIDUO-100 NOT = ZERO) OR
014300           (WS-RESIDUO-400 = ZERO)
014400           MOVE 'Y' TO WS-ES-BISIESTO
014500        END-IF
014600     END-IF.
014700 210-CALCULA-BISIESTO-E. EXIT.
014800
014900 220-DIAS-SEGUN-MES SECTION.
015000     EVALUATE WS-MES-NUM
015100        WHEN 01 MOVE 31 TO WS-DIAS-DEL-MES
015200        WHEN 03 MOVE 31 TO WS-DIAS-DEL-MES
015300        WHEN 05 MOVE 31 TO WS-DIAS-DEL-MES
015400        WHEN 07 MOVE 31 TO WS-DIAS-DEL-MES
015500        WHEN 08 MOVE 31 TO WS-DIAS-DEL-MES
015600        WHEN 10 MOVE 31 TO WS-DIAS-DEL-MES
015700        WHEN 12 MOVE 31 TO WS-DIAS-DEL-MES
015800        WHEN 04 MOVE 30 TO WS-DIAS-DEL-MES
015900        WHEN 06 MOVE 30 TO WS-DIAS-DEL-MES
016000        WHEN 09 MOVE 30 TO WS-DIAS-DEL-MES
016100        WHEN 11 MOVE 30 TO WS-DIAS-DEL-MES
016200        WHEN 02
016300           IF VTA4-SI-BISIESTO
016400              MOVE WS-DIAS-FEBRERO-BISIESTO TO WS-DIAS-DEL-MES
016500           ELSE
016600              MOVE WS-DIAS-FEBRERO-NORMAL   TO WS-DIAS-DEL-MES
016700           END-IF
016800     END-EVALUATE.
016900 220-DIAS-SEGUN-MES-E. EXIT.
017000
017100*--->> REGLA NON-BASE-DATE: LA FECHA YA ES VALIDA, SOLO FALTA
017200*      SABER SI ES IGUAL A LA FECHA DE PROCESO DEL LOTE
017300 300-COMPARA-FECHA-BASE SECTION.
017400     IF (LK-FT-ANIO = LK-FB-ANIO)
017500        AND (LK-FT-MES = LK-FB-MES)
017600        AND (LK-FT-DIA = LK-FB-DIA)
017700        MOVE 'Y' TO LK-FECHA-COINCIDE
017800     ELSE
017900        MOVE 'N' TO LK-FECHA-COINCIDE
018000     END-IF.
018100 300-COMPARA-FECHA-BASE-E. EXIT.
