000100******************************************************************
000200* COPY VTA4TAB  -- AREA DE PARAMETROS ENTRE VTA40001, VTA40002
000300*              -- Y VTA40004 (TABLA DE VENTAS CARGADA Y LAS TRES
000400*              -- TABLAS DE FILAS OBSERVADAS POR CATEGORIA).
000500* APLICACION   : VENTAS (VTA)
000600* DESCRIPCION  : SE INCLUYE TAL CUAL EN EL WORKING-STORAGE DEL
000700*              : PROGRAMA PRINCIPAL Y EN EL LINKAGE SECTION DE
000800*              : LAS RUTINAS LLAMADAS, PARA QUE AMBOS LADOS DE
000900*              : CADA CALL COMPARTAN EXACTAMENTE EL MISMO MAPA.
001000*              : EL TOPE DE FILAS DEL LOTE DIARIO ES 1000.
001100******************************************************************
001200* 1989-06-12 PEDR TK-8906-01  VERSION ORIGINAL
001300* 2005-09-14 JRV  TK-0509-02  SE AGREGA EL LARGO FIJO (77) DEL
001400*                             TOPE DE FILAS, SOLO SE USA DESDE
001500*                             EL WORKING-STORAGE DE VTA40001
001600******************************************************************
001700*------->   TOPE DE FILAS DEL LOTE DIARIO, PARA EL CHEQUEO DE
001800*------->   CORTE EN VTA40001 (SOLO SI ES WORKING-STORAGE)
001900 77  VTA4-TOPE-FILAS-LOTE         PIC 9(04) COMP VALUE 1000.
002000 01  VTA4-AREA-PARAMETROS.
002100     05  VTA4-FECHA-PROCESO          PIC X(10).
002200     05  VTA4-CANT-FILAS             PIC 9(07) COMP.
002300     05  VTA4-TABLA-VENTAS.
002400         10  VTA4-TABLA-FILA OCCURS 1 TO 1000 TIMES
002500                             DEPENDING ON VTA4-CANT-FILAS
002600                             INDEXED BY VTA4-IX-FILA.
002700             15  VTA4T-NUM-ORDEN         PIC X(10).
002800             15  VTA4T-FECHA-ORDEN       PIC X(10).
002900             15  VTA4T-COD-CLIENTE       PIC X(10).
003000             15  VTA4T-COD-PRODUCTO      PIC X(10).
003100             15  VTA4T-CANTIDAD-TXT      PIC X(07).
003200             15  VTA4T-PRECIO-TXT        PIC X(11).
003300             15  VTA4T-MONTO-TXT         PIC X(13).
003400     05  VTA4-CANT-DET-FALTA         PIC 9(07) COMP.
003500     05  VTA4-TAB-DET-FALTA OCCURS 1 TO 1000 TIMES
003600                         DEPENDING ON VTA4-CANT-DET-FALTA
003700                         INDEXED BY VTA4-IX-FALTA.
003800         10  VTA4DF-INDICE-FILA         PIC 9(07).
003900         10  VTA4DF-NUM-ORDEN           PIC X(10).
004000         10  VTA4DF-FECHA-ORDEN         PIC X(10).
004100         10  VTA4DF-COD-CLIENTE         PIC X(10).
004200         10  VTA4DF-COD-PRODUCTO        PIC X(10).
004300         10  VTA4DF-CANTIDAD            PIC X(07).
004400         10  VTA4DF-PRECIO              PIC X(11).
004500         10  VTA4DF-MONTO               PIC X(13).
004600         10  VTA4DF-COLUMNAS-FALTA      PIC X(80).
004700     05  VTA4-CANT-DET-DUP           PIC 9(07) COMP.
004800     05  VTA4-TAB-DET-DUP OCCURS 1 TO 1000 TIMES
004900                         DEPENDING ON VTA4-CANT-DET-DUP
005000                         INDEXED BY VTA4-IX-DUP.
005100         10  VTA4DD-INDICE-FILA         PIC 9(07).
005200         10  VTA4DD-NUM-ORDEN           PIC X(10).
005300         10  VTA4DD-FECHA-ORDEN         PIC X(10).
005400         10  VTA4DD-COD-CLIENTE         PIC X(10).
005500         10  VTA4DD-COD-PRODUCTO        PIC X(10).
005600         10  VTA4DD-CANTIDAD            PIC X(07).
005700         10  VTA4DD-PRECIO              PIC X(11).
005800         10  VTA4DD-MONTO               PIC X(13).
005900     05  VTA4-CANT-DET-REGLA         PIC 9(07) COMP.
006000     05  VTA4-TAB-DET-REGLA OCCURS 1 TO 1000 TIMES
006100                         DEPENDING ON VTA4-CANT-DET-REGLA
006200                         INDEXED BY VTA4-IX-REGLA.
006300         10  VTA4DR-INDICE-FILA         PIC 9(07).
006400         10  VTA4DR-NUM-ORDEN           PIC X(10).
006500         10  VTA4DR-FECHA-ORDEN         PIC X(10).
006600         10  VTA4DR-COD-CLIENTE         PIC X(10).
006700         10  VTA4DR-COD-PRODUCTO        PIC X(10).
006800         10  VTA4DR-CANTIDAD            PIC X(07).
006900         10  VTA4DR-PRECIO              PIC X(11).
007000         10  VTA4DR-MONTO               PIC X(13).
007100         10  VTA4DR-ISSUES              PIC X(80).
