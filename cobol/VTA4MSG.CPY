000100******************************************************************
000200* COPY VTA4MSG  -- MENSAJES Y CONSTANTES DEL MOTOR DE CALIDAD
000300* APLICACION   : VENTAS (VTA)
000400* DESCRIPCION  : LITERALES DE MENSAJE Y PARAMETROS FIJOS DEL
000500*              : PROCESO DE CALIDAD DIARIO (NOMBRE DE ARCHIVO,
000600*              : COLUMNAS REQUERIDAS, MULTIPLICADOR IQR).
000700******************************************************************
000800* 1989-06-12 PEDR TK-8906-01  VERSION ORIGINAL
000900* 2005-09-14 JRV  TK-0509-02  SE AGREGAN LOS LARGOS FIJOS (77)
001000*                             DE LOS MENSAJES DE "SIN ARCHIVO"
001100*                             PARA ARMARLOS SIN DELIMITAR POR
001200*                             BLANCO (EL TEXTO TRAE BLANCOS) Y
001300*                             EL LARGO DEL CAMPO DE ISSUES/FALTA
001400******************************************************************
001500*------->   LARGOS FIJOS PARA REFERENCIA MODIFICADA AL ARMAR
001600*------->   MENSAJES Y AL CONTROLAR DESBORDE DE ACUMULADORES
001700 77  VTA4-LARGO-MSG-SIN-ARCH      PIC 9(02) COMP VALUE 35.
001800 77  VTA4-LARGO-MSG-ERROR-LEC     PIC 9(02) COMP VALUE 38.
001900 77  VTA4-LARGO-CAMPO-ISSUES      PIC 9(02) COMP VALUE 80.
002000 01  VTA4-PARAMETROS.
002100     05  VTA4-PFIJO-ARCHIVO-ENT      PIC X(06) VALUE 'sales_'.
002200     05  VTA4-PFIJO-EXT-ENTRADA      PIC X(04) VALUE '.csv'.
002300     05  VTA4-PFIJO-RESUMEN          PIC X(15)
002400                                 VALUE 'quality_report_'.
002500     05  VTA4-EXT-RESUMEN            PIC X(04) VALUE '.dat'.
002600     05  VTA4-EXT-DETALLE            PIC X(04) VALUE '.txt'.
002700     05  VTA4-TOTAL-COLUMNAS-FIJO    PIC 9(03) VALUE 7.
002800     05  VTA4-MULT-IQR-FIJO          PIC 9V9   VALUE 1.5.
002900     05  VTA4-TOPE-FILAS-TABLA       PIC 9(04) VALUE 20.
003000     05  FILLER                      PIC X(08) VALUE SPACES.
003100 01  VTA4-NOMBRES-COLUMNA.
003200     05  FILLER                      PIC X(12) VALUE 'ORDER_ID'.
003300     05  FILLER                      PIC X(12) VALUE 'ORDER_DATE'.
003400     05  FILLER                     PIC X(12) VALUE 'CUSTOMER_ID'.
003500     05  FILLER                      PIC X(12) VALUE 'PRODUCT_ID'.
003600     05  FILLER                      PIC X(12) VALUE 'QUANTITY'.
003700     05  FILLER                      PIC X(12) VALUE 'UNIT_PRICE'.
003800     05  FILLER                      PIC X(12) VALUE 'AMOUNT'.
003900 01  VTA4-TAB-NOMBRES-COLUMNA REDEFINES VTA4-NOMBRES-COLUMNA.
004000     05  VTA4-NOMBRE-COLUMNA OCCURS 7 TIMES
004100                             INDEXED BY VTA4-IX-NOMCOL PIC X(12).
004200 01  VTA4-MENSAJES.
004300     05  VTA4-MSG-SIN-ARCHIVO        PIC X(80) VALUE
004400         'FILE FOR THIS DATE DOES NOT EXIST: '.
004500     05  VTA4-MSG-ERROR-LECTURA      PIC X(80) VALUE
004600         'FILE FOR THIS DATE COULD NOT BE READ: '.
004700     05  VTA4-MSG-OK                 PIC X(80) VALUE
004800         'SALES FILE PROCESSED SUCCESSFULLY'.
004900     05  VTA4-MSG-ESTADO-OK          PIC X(16) VALUE
005000         'NO ISSUES'.
005100     05  VTA4-MSG-ESTADO-ISSUES      PIC X(16) VALUE
005200         'ISSUES FOUND'.
005300     05  VTA4-MSG-COD-CERO-NEG       PIC X(18) VALUE
005400         'ZERO_OR_NEGATIVE'.
005500     05  VTA4-MSG-COD-MONTO-DESC     PIC X(18) VALUE
005600         'AMOUNT_MISMATCH'.
005700     05  VTA4-MSG-COD-FECHA-MAL      PIC X(20) VALUE
005800         'INVALID_DATE_FORMAT'.
005900     05  VTA4-MSG-COD-FECHA-DIST     PIC X(16) VALUE
006000         'NON_BASE_DATE'.
006100     05  FILLER                      PIC X(10) VALUE SPACES.
