000100******************************************************************
000200* FECHA       : 12/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA40004                                         *
000600* TIPO        : BATCH (RUTINA DE LLAMADA)                        *
000700* DESCRIPCION : ESCRITOR DE LOS DOS REPORTES DE SALIDA DEL LOTE  *
000800*             : DIARIO DE CALIDAD DE VENTAS.  ARMA LOS NOMBRES   *
000900*             : DE ARCHIVO CON LA FECHA DE PROCESO, ESCRIBE EL   *
001000*             : RESUMEN LEGIBLE POR MAQUINA (CON TODAS LAS       *
001100*             : FILAS OBSERVADAS, SIN TOPE) Y EL REPORTE         *
001200*             : FORMATEADO PARA LECTURA HUMANA (CON LAS TRES     *
001300*             : TABLAS DE DETALLE TOPADAS A 20 FILAS).           *
001400* ARCHIVOS    : VTA4-RESUMEN (PS SALIDA, RESUMEN LEGIBLE POR     *
001500*             :              MAQUINA)                            *
001600*             : VTA4-REPORTE (PS SALIDA, REPORTE FORMATEADO)     *
001700* PROGRAMA(S) : ES LLAMADA POR VTA40001                          *
001800* BPM/RATIONAL: 241107                                           *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    VTA40004.
002200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - VENTAS.
002400 DATE-WRITTEN.  12/06/1989.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - DATOS DE VENTAS.
002700******************************************************************
002800*                     HISTORIAL DE CAMBIOS                       *
002900******************************************************************
003000* 12/06/1989 PEDR TK-8906-01  VERSION ORIGINAL: RESUMEN Y        *
003100*                             ENCABEZADO DE ESTADO SOLAMENTE     *
003200* 03/09/1991 PEDR TK-9109-05  SE AGREGAN LAS TRES TABLAS DE      *
003300*                             DETALLE CON TOPE DE 20 FILAS       *
003400* 19/08/1992 PEDR TK-9208-07  SE AGREGA LA LINEA DE REGLAS DE    *
003500*                             NEGOCIO AL RESUMEN DE ESTADO       *
003600* 02/02/1994 PEDR TK-9402-05  SE UNIFICA EL RENGLON SOBRANTE DE  *
003700*                             LAS TRES TABLAS EN UN SOLO PARRAFO *
003800* 30/07/1998 PEDR TK-9807-06  REVISION GENERAL PREVIA AL CAMBIO  *
003900*                             DE SIGLO (Y2K) - NOMBRES DE        *
004000*                             ARCHIVO CON CUATRO DIGITOS DE SIGLO*
004100* 18/01/1999 PEDR TK-9901-13  PRUEBAS DE REGRESION Y2K SOBRE     *
004200*                             REPORTES DE ENERO DE 1999 Y 2000   *
004300* 08/10/2002 PEDR TK-0210-04  AJUSTA EL TOPE DE FILAS A 1000     *
004400*                             EN LA TABLA DE RESTANTES           *
004500* 14/06/2004 PEDR TK-0406-03  SE UNIFICA EL MENSAJE DE ESTADO    *
004600*                             CON EL CATALOGO VTA4MSG            *
004700* 22/02/2007 CGT  TK-0702-01  TOPE DE COLUMNAS (7) PASA A UN     *
004800*                             77 WS-TOPE-COLUMNAS                *
004900* 05/03/2007 CGT  TK-0702-02  SE QUITA EL MNEMONICO DE IMPRESORA *
005000*                             C01 IS TOP-OF-FORM: LOS REPORTES   *
005100*                             SON ARCHIVOS PS, NO VAN A IMPRESORA*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT VTA4-RESUMEN  ASSIGN TO WS-NOMBRE-RESUMEN
005700                           ORGANIZATION IS LINE SEQUENTIAL
005800                           FILE STATUS IS FS-RESUMEN.
005900     SELECT VTA4-REPORTE  ASSIGN TO WS-NOMBRE-REPORTE
006000                           ORGANIZATION IS LINE SEQUENTIAL
006100                           FILE STATUS IS FS-REPORTE.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  VTA4-RESUMEN.
006500 01  VTA4-LINEA-SALIDA                PIC X(320).
006600 FD  VTA4-REPORTE.
006700 01  VTA4-LINEA-REPORTE               PIC X(132).
006800 WORKING-STORAGE SECTION.
006900 COPY VTA4MSG.
007000*------->        TOPE DE COLUMNAS DEL ARCHIVO DE VENTAS (REEMPLAZA
007100*------->        EL LITERAL 7 EN LOS BARRIDOS DE COLUMNA)
007200 77  WS-TOPE-COLUMNAS                PIC 9(02) COMP VALUE 7.
007300*------->        CODIGOS DE ESTADO DE ARCHIVO
007400 01  FS-RESUMEN                       PIC 9(02) VALUE ZEROS.
007500 01  FS-REPORTE                       PIC 9(02) VALUE ZEROS.
007600*------->        NOMBRES DE ARCHIVO ARMADOS EN TIEMPO DE CORRIDA
007700 01  WS-NOMBRE-RESUMEN                PIC X(40) VALUE SPACES.
007800 01  WS-NOMBRE-REPORTE                PIC X(40) VALUE SPACES.
007900*------->        FECHA DE PROCESO DESARMADA PARA EL NOMBRE DE
008000*------->        ARCHIVO (AAAA_MM_DD, CON GUION BAJO)
008100 01  WS-FECHA-PROCESO-LOCAL           PIC X(10) VALUE SPACES.
008200 01  WS-FECHA-PROCESO-LOCAL-R REDEFINES WS-FECHA-PROCESO-LOCAL.
008300     05  WS-FPL-ANIO                  PIC X(04).
008400     05  FILLER                       PIC X(01).
008500     05  WS-FPL-MES                   PIC X(02).
008600     05  FILLER                       PIC X(01).
008700     05  WS-FPL-DIA                   PIC X(02).
008800 01  WS-PUNTERO                       PIC 9(03) COMP VALUE ZERO.
008900*------->        LOS CUATRO CONTADORES QUE DECIDEN EL ESTADO,
009000*------->        VISTOS TAMBIEN COMO UNA TABLA PARA REVISARLOS
009100*------->        CON UN SOLO PARRAFO GENERICO
009200 01  WS-CONTADORES-ESTADO.
009300     05  WS-TOTAL-FALTA-G             PIC 9(07) COMP VALUE ZERO.
009400     05  WS-TOTAL-DUP-G               PIC 9(07) COMP VALUE ZERO.
009500     05  WS-TOTAL-ATIP-G               PIC 9(07) COMP VALUE ZERO.
009600     05  WS-TOTAL-REGLA-G              PIC 9(07) COMP VALUE ZERO.
009700 01  WS-CONTADORES-ESTADO-R REDEFINES WS-CONTADORES-ESTADO.
009800     05  WS-SUMA-VERIF              PIC 9(07) COMP OCCURS 4 TIMES.
009900 01  WS-IX-VERIF                      PIC 9(01) COMP VALUE ZERO.
010000 01  WS-BANDERA-ESTADO.
010100     05  WS-HAY-ISSUES                PIC X(01) VALUE 'N'.
010200         88  VTA4-HAY-ISSUES                   VALUE 'Y'.
010300     05  FILLER                       PIC X(09) VALUE SPACES.
010400 01  WS-ESTADO-TEXTO                  PIC X(16) VALUE SPACES.
010500 01  WS-IX-COL2                       PIC 9(02) COMP VALUE ZERO.
010600*------->        CAMPOS EDITADOS PARA LOS RENGLONES DEL REPORTE
010700 01  WS-CANT-EDITADA                  PIC ZZZZZZ9.
010800 01  WS-PCT-EDITADA                   PIC ZZ9.99.
010900 01  WS-RAZON-X100                   PIC 9(03)V99 COMP VALUE ZERO.
011000 01  WS-MULT-EDITADA                  PIC 9.9.
011100 01  WS-CONT-RESTANTES                PIC 9(05) COMP VALUE ZERO.
011200 01  WS-CONT-RESTANTES-ED             PIC ZZZZ9.
011300*------->        RENGLON DE IMPRESION, VISTO TAMBIEN POR ZONAS
011400*------->        DE COLUMNA PARA LAS TRES TABLAS DE DETALLE
011500 01  WS-LINEA-DET                     PIC X(132) VALUE SPACES.
011600 01  WS-LINEA-DET-R REDEFINES WS-LINEA-DET.
011700     05  WS-LD-INDICE                 PIC X(08).
011800     05  FILLER                       PIC X(01).
011900     05  WS-LD-NUM-ORDEN               PIC X(10).
012000     05  FILLER                       PIC X(01).
012100     05  WS-LD-FECHA-ORDEN            PIC X(10).
012200     05  FILLER                       PIC X(01).
012300     05  WS-LD-COD-CLIENTE            PIC X(10).
012400     05  FILLER                       PIC X(01).
012500     05  WS-LD-COD-PRODUCTO           PIC X(10).
012600     05  FILLER                       PIC X(01).
012700     05  WS-LD-CANTIDAD               PIC X(07).
012800     05  FILLER                       PIC X(01).
012900     05  WS-LD-PRECIO                 PIC X(11).
013000     05  FILLER                       PIC X(01).
013100     05  WS-LD-MONTO                  PIC X(13).
013200     05  FILLER                       PIC X(01).
013300     05  WS-LD-ISSUES                 PIC X(45).
013400*------->        RENGLON DE DETALLE DEL RESUMEN LEGIBLE POR
013500*------->        MAQUINA (MISMA FORMA QUE VTA4-REG-DETALLE, PERO
013600*------->        DE USO LOCAL PARA NO REPETIR EL NOMBRE DE LA
013700*------->        COPIA QUE YA TRAE EL LINKAGE SECTION)
013800 01  WS-SALIDA-DETALLE.
013900     05  WS-SD-TIPO                   PIC X(08) VALUE 'DETALLE'.
014000     05  WS-SD-CATEGORIA              PIC X(15) VALUE SPACES.
014100     05  WS-SD-INDICE-FILA            PIC 9(07) VALUE ZEROS.
014200     05  WS-SD-NUM-ORDEN              PIC X(10) VALUE SPACES.
014300     05  WS-SD-FECHA-ORDEN            PIC X(10) VALUE SPACES.
014400     05  WS-SD-COD-CLIENTE            PIC X(10) VALUE SPACES.
014500     05  WS-SD-COD-PRODUCTO           PIC X(10) VALUE SPACES.
014600     05  WS-SD-CANTIDAD               PIC X(07) VALUE SPACES.
014700     05  WS-SD-PRECIO                 PIC X(11) VALUE SPACES.
014800     05  WS-SD-MONTO                  PIC X(13) VALUE SPACES.
014900     05  WS-SD-ISSUES                 PIC X(80) VALUE SPACES.
015000     05  WS-SD-COL-FALTANTES          PIC X(80) VALUE SPACES.
015100     05  FILLER                       PIC X(06) VALUE SPACES.
015200*------->        CONTADORES DE DIAGNOSTICO PARA EL DISPLAY FINAL
015300 01  WS-CONT-LINEAS-RESUMEN           PIC 9(05) COMP VALUE ZERO.
015400 01  WS-CONT-LINEAS-DETALLE           PIC 9(05) COMP VALUE ZERO.
015500 LINKAGE SECTION.
015600 COPY VTA4TAB.
015700 COPY VTA4SUM.
015800 PROCEDURE DIVISION USING VTA4-AREA-PARAMETROS, VTA4-REG-RESUMEN.
015900 100-PRINCIPAL SECTION.
016000     PERFORM 110-ARMA-NOMBRES-ARCHIVO
016100                            THRU 110-ARMA-NOMBRES-ARCHIVO-E
016200     PERFORM 120-CALCULA-ESTADO THRU 120-CALCULA-ESTADO-E
016300     OPEN OUTPUT VTA4-RESUMEN
016400     OPEN OUTPUT VTA4-REPORTE
016500     PERFORM 200-ESCRIBE-RESUMEN THRU 200-ESCRIBE-RESUMEN-E
016600     PERFORM 300-ESCRIBE-TITULO-ESTADO
016700                            THRU 300-ESCRIBE-TITULO-ESTADO-E
016800     PERFORM 400-ESCRIBE-FALTANTES THRU 400-ESCRIBE-FALTANTES-E
016900     PERFORM 500-ESCRIBE-ATIPICOS  THRU 500-ESCRIBE-ATIPICOS-E
017000     PERFORM 600-ESCRIBE-TABLA-FALTA
017100                            THRU 600-ESCRIBE-TABLA-FALTA-E
017200     PERFORM 700-ESCRIBE-TABLA-DUP THRU 700-ESCRIBE-TABLA-DUP-E
017300     PERFORM 800-ESCRIBE-TABLA-REGLA
017400                            THRU 800-ESCRIBE-TABLA-REGLA-E
017500     CLOSE VTA4-RESUMEN
017600     CLOSE VTA4-REPORTE
017700     DISPLAY 'VTA40004 - LINEAS DE RESUMEN: '
017800             WS-CONT-LINEAS-RESUMEN
017900             ' LINEAS DE DETALLE: ' WS-CONT-LINEAS-DETALLE
018000             UPON CONSOLE
018100     EXIT PROGRAM.
018200 100-PRINCIPAL-E. EXIT.
018300
018400*--->> ARMA LOS NOMBRES DE LOS DOS ARCHIVOS DE SALIDA CON LA
018500*      FECHA DE PROCESO (AAAA_MM_DD, CON GUION BAJO)
018600 110-ARMA-NOMBRES-ARCHIVO SECTION.
018700     MOVE VTA4-FECHA-PROCESO TO WS-FECHA-PROCESO-LOCAL
018800     MOVE SPACES TO WS-NOMBRE-RESUMEN
018900     MOVE 1 TO WS-PUNTERO
019000     STRING VTA4-PFIJO-RESUMEN DELIMITED BY SIZE
019100            WS-FPL-ANIO        DELIMITED BY SIZE
019200            '_'                DELIMITED BY SIZE
019300            WS-FPL-MES         DELIMITED BY SIZE
019400            '_'                DELIMITED BY SIZE
019500            WS-FPL-DIA         DELIMITED BY SIZE
019600            VTA4-EXT-RESUMEN   DELIMITED BY SIZE
019700            INTO WS-NOMBRE-RESUMEN
019800            WITH POINTER WS-PUNTERO
019900     MOVE SPACES TO WS-NOMBRE-REPORTE
020000     MOVE 1 TO WS-PUNTERO
020100     STRING VTA4-PFIJO-RESUMEN DELIMITED BY SIZE
020200            WS-FPL-ANIO        DELIMITED BY SIZE
020300            '_'                DELIMITED BY SIZE
020400            WS-FPL-MES         DELIMITED BY SIZE
020500            '_'                DELIMITED BY SIZE
020600            WS-FPL-DIA         DELIMITED BY SIZE
020700            VTA4-EXT-DETALLE   DELIMITED BY SIZE
020800            INTO WS-NOMBRE-REPORTE
020900            WITH POINTER WS-PUNTERO.
021000 110-ARMA-NOMBRES-ARCHIVO-E. EXIT.
021100
021200*--->> EL ESTADO GENERAL ES "ISSUES FOUND" SI CUALQUIERA DE LOS
021300*      CUATRO CONTADORES ES DISTINTO DE CERO
021400 120-CALCULA-ESTADO SECTION.
021500     MOVE ZERO TO WS-TOTAL-FALTA-G
021600     PERFORM 121-SUMA-FALTA-COLUMNA THRU 121-SUMA-FALTA-COLUMNA-E
021700        VARYING WS-IX-COL2 FROM 1 BY 1
021800           UNTIL WS-IX-COL2 > WS-TOPE-COLUMNAS
021900     MOVE VTA4-CANT-DUPLICADOS     TO WS-TOTAL-DUP-G
022000     MOVE VTA4-CANT-ATIPICOS-MONTO TO WS-TOTAL-ATIP-G
022100     MOVE VTA4-CANT-FILAS-REGLA    TO WS-TOTAL-REGLA-G
022200     MOVE 'N' TO WS-HAY-ISSUES
022300     PERFORM 122-VERIFICA-UN-CONTADOR
022400                            THRU 122-VERIFICA-UN-CONTADOR-E
022500        VARYING WS-IX-VERIF FROM 1 BY 1 UNTIL WS-IX-VERIF > 4
022600     IF VTA4-HAY-ISSUES
022700        MOVE VTA4-MSG-ESTADO-ISSUES TO WS-ESTADO-TEXTO
022800     ELSE
022900        MOVE VTA4-MSG-ESTADO-OK     TO WS-ESTADO-TEXTO
023000     END-IF.
023100 120-CALCULA-ESTADO-E. EXIT.
023200
023300 121-SUMA-FALTA-COLUMNA SECTION.
023400     ADD VTA4-CANT-FALTA-COL(WS-IX-COL2) TO WS-TOTAL-FALTA-G.
023500 121-SUMA-FALTA-COLUMNA-E. EXIT.
023600
023700 122-VERIFICA-UN-CONTADOR SECTION.
023800     IF WS-SUMA-VERIF(WS-IX-VERIF) > ZERO
023900        MOVE 'Y' TO WS-HAY-ISSUES
024000     END-IF.
024100 122-VERIFICA-UN-CONTADOR-E. EXIT.
024200
024300*--->> RESUMEN LEGIBLE POR MAQUINA: EL RENGLON DE RESUMEN Y
024400*      LUEGO TODAS LAS FILAS OBSERVADAS DE LAS TRES CATEGORIAS,
024500*      SIN EL TOPE DE 20 QUE SI APLICA AL REPORTE FORMATEADO
024600 200-ESCRIBE-RESUMEN SECTION.
024700     MOVE SPACES TO VTA4-LINEA-SALIDA
024800     WRITE VTA4-LINEA-SALIDA FROM VTA4-REG-RESUMEN
024900     ADD 1 TO WS-CONT-LINEAS-RESUMEN
025000     PERFORM 210-ESCRIBE-DET-FALTA THRU 210-ESCRIBE-DET-FALTA-E
025100        VARYING VTA4-IX-FALTA FROM 1 BY 1
025200           UNTIL VTA4-IX-FALTA > VTA4-CANT-DET-FALTA
025300     PERFORM 220-ESCRIBE-DET-DUP   THRU 220-ESCRIBE-DET-DUP-E
025400        VARYING VTA4-IX-DUP FROM 1 BY 1
025500           UNTIL VTA4-IX-DUP > VTA4-CANT-DET-DUP
025600     PERFORM 230-ESCRIBE-DET-REGLA THRU 230-ESCRIBE-DET-REGLA-E
025700        VARYING VTA4-IX-REGLA FROM 1 BY 1
025800           UNTIL VTA4-IX-REGLA > VTA4-CANT-DET-REGLA.
025900 200-ESCRIBE-RESUMEN-E. EXIT.
026000
026100 210-ESCRIBE-DET-FALTA SECTION.
026200     MOVE SPACES  TO WS-SALIDA-DETALLE
026300     MOVE 'DETALLE' TO WS-SD-TIPO
026400     MOVE 'MISSING' TO WS-SD-CATEGORIA
026500     MOVE VTA4DF-INDICE-FILA(VTA4-IX-FALTA)  TO WS-SD-INDICE-FILA
026600     MOVE VTA4DF-NUM-ORDEN(VTA4-IX-FALTA)    TO WS-SD-NUM-ORDEN
026700     MOVE VTA4DF-FECHA-ORDEN(VTA4-IX-FALTA)  TO WS-SD-FECHA-ORDEN
026800     MOVE VTA4DF-COD-CLIENTE(VTA4-IX-FALTA)  TO WS-SD-COD-CLIENTE
026900     MOVE VTA4DF-COD-PRODUCTO(VTA4-IX-FALTA)
027000                                           TO WS-SD-COD-PRODUCTO
027100     MOVE VTA4DF-CANTIDAD(VTA4-IX-FALTA)     TO WS-SD-CANTIDAD
027200     MOVE VTA4DF-PRECIO(VTA4-IX-FALTA)       TO WS-SD-PRECIO
027300     MOVE VTA4DF-MONTO(VTA4-IX-FALTA)        TO WS-SD-MONTO
027400     MOVE VTA4DF-COLUMNAS-FALTA(VTA4-IX-FALTA)
027500                                         TO WS-SD-COL-FALTANTES
027600     WRITE VTA4-LINEA-SALIDA FROM WS-SALIDA-DETALLE
027700     ADD 1 TO WS-CONT-LINEAS-DETALLE.
027800 210-ESCRIBE-DET-FALTA-E. EXIT.
027900
028000 220-ESCRIBE-DET-DUP SECTION.
028100     MOVE SPACES      TO WS-SALIDA-DETALLE
028200     MOVE 'DETALLE'    TO WS-SD-TIPO
028300     MOVE 'DUPLICATES' TO WS-SD-CATEGORIA
028400     MOVE VTA4DD-INDICE-FILA(VTA4-IX-DUP)  TO WS-SD-INDICE-FILA
028500     MOVE VTA4DD-NUM-ORDEN(VTA4-IX-DUP)    TO WS-SD-NUM-ORDEN
028600     MOVE VTA4DD-FECHA-ORDEN(VTA4-IX-DUP)  TO WS-SD-FECHA-ORDEN
028700     MOVE VTA4DD-COD-CLIENTE(VTA4-IX-DUP)  TO WS-SD-COD-CLIENTE
028800     MOVE VTA4DD-COD-PRODUCTO(VTA4-IX-DUP) TO WS-SD-COD-PRODUCTO
028900     MOVE VTA4DD-CANTIDAD(VTA4-IX-DUP)     TO WS-SD-CANTIDAD
029000     MOVE VTA4DD-PRECIO(VTA4-IX-DUP)       TO WS-SD-PRECIO
029100     MOVE VTA4DD-MONTO(VTA4-IX-DUP)        TO WS-SD-MONTO
029200     WRITE VTA4-LINEA-SALIDA FROM WS-SALIDA-DETALLE
029300     ADD 1 TO WS-CONT-LINEAS-DETALLE.
029400 220-ESCRIBE-DET-DUP-E. EXIT.
029500
029600 230-ESCRIBE-DET-REGLA SECTION.
029700     MOVE SPACES         TO WS-SALIDA-DETALLE
029800     MOVE 'DETALLE'       TO WS-SD-TIPO
029900     MOVE 'BUSINESS_RULE' TO WS-SD-CATEGORIA
030000     MOVE VTA4DR-INDICE-FILA(VTA4-IX-REGLA)
030100                                            TO WS-SD-INDICE-FILA
030200     MOVE VTA4DR-NUM-ORDEN(VTA4-IX-REGLA)   TO WS-SD-NUM-ORDEN
030300     MOVE VTA4DR-FECHA-ORDEN(VTA4-IX-REGLA) TO WS-SD-FECHA-ORDEN
030400     MOVE VTA4DR-COD-CLIENTE(VTA4-IX-REGLA) TO WS-SD-COD-CLIENTE
030500     MOVE VTA4DR-COD-PRODUCTO(VTA4-IX-REGLA)
030600                                           TO WS-SD-COD-PRODUCTO
030700     MOVE VTA4DR-CANTIDAD(VTA4-IX-REGLA)    TO WS-SD-CANTIDAD
030800     MOVE VTA4DR-PRECIO(VTA4-IX-REGLA)      TO WS-SD-PRECIO
030900     MOVE VTA4DR-MONTO(VTA4-IX-REGLA)       TO WS-SD-MONTO
031000     MOVE VTA4DR-ISSUES(VTA4-IX-REGLA)      TO WS-SD-ISSUES
031100     WRITE VTA4-LINEA-SALIDA FROM WS-SALIDA-DETALLE
031200     ADD 1 TO WS-CONT-LINEAS-DETALLE.
031300 230-ESCRIBE-DET-REGLA-E. EXIT.
031400
031500*--->> TITULO, LINEA DE ESTADO, MENSAJE Y RENGLON DE CONTADORES
031600 300-ESCRIBE-TITULO-ESTADO SECTION.
031700     MOVE SPACES TO WS-LINEA-DET
031800     STRING 'QUALITY REPORT FOR ' DELIMITED BY SIZE
031900            VTA4-FECHA-PROCESO    DELIMITED BY SIZE
032000            INTO WS-LINEA-DET
032100     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
032200     MOVE SPACES TO WS-LINEA-DET
032300     MOVE 1 TO WS-PUNTERO
032400     STRING 'STATUS: '   DELIMITED BY SIZE
032500            WS-ESTADO-TEXTO DELIMITED BY SPACE
032600            INTO WS-LINEA-DET
032700            WITH POINTER WS-PUNTERO
032800     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
032900     MOVE SPACES TO WS-LINEA-DET
033000     STRING VTA4-MENSAJE DELIMITED BY SPACE INTO WS-LINEA-DET
033100     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
033200     PERFORM 310-ARMA-LINEA-RESUMEN THRU 310-ARMA-LINEA-RESUMEN-E
033300     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
033400     ADD 4 TO WS-CONT-LINEAS-RESUMEN.
033500 300-ESCRIBE-TITULO-ESTADO-E. EXIT.
033600
033700 310-ARMA-LINEA-RESUMEN SECTION.
033800     MOVE SPACES TO WS-LINEA-DET
033900     MOVE 1 TO WS-PUNTERO
034000     MOVE WS-TOTAL-FALTA-G TO WS-CANT-EDITADA
034100     STRING 'MISSING '      DELIMITED BY SIZE
034200            WS-CANT-EDITADA DELIMITED BY SIZE
034300            ' / DUPLICATES ' DELIMITED BY SIZE
034400            INTO WS-LINEA-DET WITH POINTER WS-PUNTERO
034500     MOVE WS-TOTAL-DUP-G TO WS-CANT-EDITADA
034600     STRING WS-CANT-EDITADA DELIMITED BY SIZE
034700            ' / OUTLIERS '  DELIMITED BY SIZE
034800            INTO WS-LINEA-DET WITH POINTER WS-PUNTERO
034900     MOVE WS-TOTAL-ATIP-G TO WS-CANT-EDITADA
035000     STRING WS-CANT-EDITADA       DELIMITED BY SIZE
035100            ' / RULE-VIOLATIONS ' DELIMITED BY SIZE
035200            INTO WS-LINEA-DET WITH POINTER WS-PUNTERO
035300     MOVE WS-TOTAL-REGLA-G TO WS-CANT-EDITADA
035400     STRING WS-CANT-EDITADA DELIMITED BY SIZE
035500            INTO WS-LINEA-DET WITH POINTER WS-PUNTERO.
035600 310-ARMA-LINEA-RESUMEN-E. EXIT.
035700
035800*--->> UNA LINEA "COLUMNA: CUENTA (RAZON%)" POR CADA COLUMNA
035900 400-ESCRIBE-FALTANTES SECTION.
036000     MOVE SPACES TO WS-LINEA-DET
036100     STRING 'MISSING VALUES:' DELIMITED BY SIZE INTO WS-LINEA-DET
036200     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
036300     PERFORM 410-ESCRIBE-UNA-FALTA THRU 410-ESCRIBE-UNA-FALTA-E
036400        VARYING WS-IX-COL2 FROM 1 BY 1
036500           UNTIL WS-IX-COL2 > WS-TOPE-COLUMNAS.
036600 400-ESCRIBE-FALTANTES-E. EXIT.
036700
036800 410-ESCRIBE-UNA-FALTA SECTION.
036900     MOVE SPACES TO WS-LINEA-DET
037000     MOVE VTA4-CANT-FALTA-COL(WS-IX-COL2) TO WS-CANT-EDITADA
037100     COMPUTE WS-RAZON-X100 ROUNDED =
037200             VTA4-RAZON-FALTA-COL(WS-IX-COL2) * 100
037300     MOVE WS-RAZON-X100 TO WS-PCT-EDITADA
037400     MOVE 1 TO WS-PUNTERO
037500     STRING VTA4-NOM-COLUMNA(WS-IX-COL2) DELIMITED BY SPACE
037600            ': '            DELIMITED BY SIZE
037700            WS-CANT-EDITADA DELIMITED BY SIZE
037800            ' ('            DELIMITED BY SIZE
037900            WS-PCT-EDITADA  DELIMITED BY SIZE
038000            '%)'            DELIMITED BY SIZE
038100            INTO WS-LINEA-DET
038200            WITH POINTER WS-PUNTERO
038300     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET.
038400 410-ESCRIBE-UNA-FALTA-E. EXIT.
038500
038600*--->> METODO, MULTIPLICADOR Y LA CUENTA DE ATIPICOS DEL MONTO
038700 500-ESCRIBE-ATIPICOS SECTION.
038800     MOVE SPACES TO WS-LINEA-DET
038900     MOVE VTA4-MULTIPLICADOR-IQR TO WS-MULT-EDITADA
039000     MOVE 1 TO WS-PUNTERO
039100     STRING 'OUTLIER DETECTION - METHOD: ' DELIMITED BY SIZE
039200            VTA4-METODO-ATIPICO           DELIMITED BY SPACE
039300            '  MULTIPLIER: '               DELIMITED BY SIZE
039400            WS-MULT-EDITADA                DELIMITED BY SIZE
039500            INTO WS-LINEA-DET
039600            WITH POINTER WS-PUNTERO
039700     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
039800     MOVE SPACES TO WS-LINEA-DET
039900     MOVE VTA4-CANT-ATIPICOS-MONTO TO WS-CANT-EDITADA
040000     MOVE 1 TO WS-PUNTERO
040100     STRING 'AMOUNT: '      DELIMITED BY SIZE
040200            WS-CANT-EDITADA DELIMITED BY SIZE
040300            INTO WS-LINEA-DET
040400            WITH POINTER WS-PUNTERO
040500     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET.
040600 500-ESCRIBE-ATIPICOS-E. EXIT.
040700
040800*--->> TABLA DE FILAS CON VALORES FALTANTES (TOPE DE 20 FILAS)
040900 600-ESCRIBE-TABLA-FALTA SECTION.
041000     MOVE SPACES TO WS-LINEA-DET
041100     STRING 'MISSING ROWS:' DELIMITED BY SIZE INTO WS-LINEA-DET
041200     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
041300     IF VTA4-CANT-DET-FALTA = ZERO
041400        MOVE SPACES TO WS-LINEA-DET
041500        STRING '(none)' DELIMITED BY SIZE INTO WS-LINEA-DET
041600        WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
041700     ELSE
041800        PERFORM 610-ESCRIBE-FILA-FALTA
041900                               THRU 610-ESCRIBE-FILA-FALTA-E
042000           VARYING VTA4-IX-FALTA FROM 1 BY 1
042100              UNTIL VTA4-IX-FALTA > VTA4-CANT-DET-FALTA
042200                 OR VTA4-IX-FALTA > VTA4-TOPE-FILAS-TABLA
042300        IF VTA4-CANT-DET-FALTA > VTA4-TOPE-FILAS-TABLA
042400           COMPUTE WS-CONT-RESTANTES =
042500                   VTA4-CANT-DET-FALTA - VTA4-TOPE-FILAS-TABLA
042600           PERFORM 620-ESCRIBE-TRAILER THRU 620-ESCRIBE-TRAILER-E
042700        END-IF
042800     END-IF.
042900 600-ESCRIBE-TABLA-FALTA-E. EXIT.
043000
043100 610-ESCRIBE-FILA-FALTA SECTION.
043200     MOVE SPACES TO WS-LINEA-DET
043300     MOVE VTA4DF-INDICE-FILA(VTA4-IX-FALTA)   TO WS-LD-INDICE
043400     MOVE VTA4DF-NUM-ORDEN(VTA4-IX-FALTA)     TO WS-LD-NUM-ORDEN
043500     MOVE VTA4DF-FECHA-ORDEN(VTA4-IX-FALTA)
043600                                            TO WS-LD-FECHA-ORDEN
043700     MOVE VTA4DF-COD-CLIENTE(VTA4-IX-FALTA)
043800                                            TO WS-LD-COD-CLIENTE
043900     MOVE VTA4DF-COD-PRODUCTO(VTA4-IX-FALTA)
044000                                           TO WS-LD-COD-PRODUCTO
044100     MOVE VTA4DF-CANTIDAD(VTA4-IX-FALTA)      TO WS-LD-CANTIDAD
044200     MOVE VTA4DF-PRECIO(VTA4-IX-FALTA)        TO WS-LD-PRECIO
044300     MOVE VTA4DF-MONTO(VTA4-IX-FALTA)         TO WS-LD-MONTO
044400     MOVE VTA4DF-COLUMNAS-FALTA(VTA4-IX-FALTA) TO WS-LD-ISSUES
044500     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET.
044600 610-ESCRIBE-FILA-FALTA-E. EXIT.
044700
044800*--->> RENGLON SOBRANTE COMPARTIDO POR LAS TRES TABLAS
044900 620-ESCRIBE-TRAILER SECTION.
045000     MOVE WS-CONT-RESTANTES TO WS-CONT-RESTANTES-ED
045100     MOVE SPACES TO WS-LINEA-DET
045200     MOVE 1 TO WS-PUNTERO
045300     STRING 'SHOWING FIRST 20, REMAINING ' DELIMITED BY SIZE
045400            WS-CONT-RESTANTES-ED           DELIMITED BY SIZE
045500            ' IN THE SUMMARY OUTPUT'       DELIMITED BY SIZE
045600            INTO WS-LINEA-DET
045700            WITH POINTER WS-PUNTERO
045800     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET.
045900 620-ESCRIBE-TRAILER-E. EXIT.
046000
046100*--->> TABLA DE ORDENES DUPLICADAS (TOPE DE 20 FILAS)
046200 700-ESCRIBE-TABLA-DUP SECTION.
046300     MOVE SPACES TO WS-LINEA-DET
046400     STRING 'DUPLICATE ORDER_ID ROWS:' DELIMITED BY SIZE
046500            INTO WS-LINEA-DET
046600     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
046700     IF VTA4-CANT-DET-DUP = ZERO
046800        MOVE SPACES TO WS-LINEA-DET
046900        STRING '(none)' DELIMITED BY SIZE INTO WS-LINEA-DET
047000        WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
047100     ELSE
047200        PERFORM 710-ESCRIBE-FILA-DUP THRU 710-ESCRIBE-FILA-DUP-E
047300           VARYING VTA4-IX-DUP FROM 1 BY 1
047400              UNTIL VTA4-IX-DUP > VTA4-CANT-DET-DUP
047500                 OR VTA4-IX-DUP > VTA4-TOPE-FILAS-TABLA
047600        IF VTA4-CANT-DET-DUP > VTA4-TOPE-FILAS-TABLA
047700           COMPUTE WS-CONT-RESTANTES =
047800                   VTA4-CANT-DET-DUP - VTA4-TOPE-FILAS-TABLA
047900           PERFORM 620-ESCRIBE-TRAILER THRU 620-ESCRIBE-TRAILER-E
048000        END-IF
048100     END-IF.
048200 700-ESCRIBE-TABLA-DUP-E. EXIT.
048300
048400 710-ESCRIBE-FILA-DUP SECTION.
048500     MOVE SPACES TO WS-LINEA-DET
048600     MOVE VTA4DD-INDICE-FILA(VTA4-IX-DUP)   TO WS-LD-INDICE
048700     MOVE VTA4DD-NUM-ORDEN(VTA4-IX-DUP)     TO WS-LD-NUM-ORDEN
048800     MOVE VTA4DD-FECHA-ORDEN(VTA4-IX-DUP)   TO WS-LD-FECHA-ORDEN
048900     MOVE VTA4DD-COD-CLIENTE(VTA4-IX-DUP)   TO WS-LD-COD-CLIENTE
049000     MOVE VTA4DD-COD-PRODUCTO(VTA4-IX-DUP)
049100                                           TO WS-LD-COD-PRODUCTO
049200     MOVE VTA4DD-CANTIDAD(VTA4-IX-DUP)      TO WS-LD-CANTIDAD
049300     MOVE VTA4DD-PRECIO(VTA4-IX-DUP)        TO WS-LD-PRECIO
049400     MOVE VTA4DD-MONTO(VTA4-IX-DUP)         TO WS-LD-MONTO
049500     MOVE SPACES                            TO WS-LD-ISSUES
049600     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET.
049700 710-ESCRIBE-FILA-DUP-E. EXIT.
049800
049900*--->> TABLA DE FILAS CON VIOLACIONES DE REGLA DE NEGOCIO
050000 800-ESCRIBE-TABLA-REGLA SECTION.
050100     MOVE SPACES TO WS-LINEA-DET
050200     STRING 'BUSINESS-RULE ROWS:' DELIMITED BY SIZE
050300            INTO WS-LINEA-DET
050400     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
050500     IF VTA4-CANT-DET-REGLA = ZERO
050600        MOVE SPACES TO WS-LINEA-DET
050700        STRING '(none)' DELIMITED BY SIZE INTO WS-LINEA-DET
050800        WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET
050900     ELSE
051000        PERFORM 810-ESCRIBE-FILA-REGLA
051100                               THRU 810-ESCRIBE-FILA-REGLA-E
051200           VARYING VTA4-IX-REGLA FROM 1 BY 1
051300              UNTIL VTA4-IX-REGLA > VTA4-CANT-DET-REGLA
051400                 OR VTA4-IX-REGLA > VTA4-TOPE-FILAS-TABLA
051500        IF VTA4-CANT-DET-REGLA > VTA4-TOPE-FILAS-TABLA
051600           COMPUTE WS-CONT-RESTANTES =
051700                   VTA4-CANT-DET-REGLA - VTA4-TOPE-FILAS-TABLA
051800           PERFORM 620-ESCRIBE-TRAILER THRU 620-ESCRIBE-TRAILER-E
051900        END-IF
052000     END-IF.
052100 800-ESCRIBE-TABLA-REGLA-E. EXIT.
052200
052300 810-ESCRIBE-FILA-REGLA SECTION.
052400     MOVE SPACES TO WS-LINEA-DET
052500     MOVE VTA4DR-INDICE-FILA(VTA4-IX-REGLA)   TO WS-LD-INDICE
052600     MOVE VTA4DR-NUM-ORDEN(VTA4-IX-REGLA)
052700                                             TO WS-LD-NUM-ORDEN
052800     MOVE VTA4DR-FECHA-ORDEN(VTA4-IX-REGLA)
052900                                            TO WS-LD-FECHA-ORDEN
053000     MOVE VTA4DR-COD-CLIENTE(VTA4-IX-REGLA)
053100                                            TO WS-LD-COD-CLIENTE
053200     MOVE VTA4DR-COD-PRODUCTO(VTA4-IX-REGLA)
053300                                           TO WS-LD-COD-PRODUCTO
053400     MOVE VTA4DR-CANTIDAD(VTA4-IX-REGLA)      TO WS-LD-CANTIDAD
053500     MOVE VTA4DR-PRECIO(VTA4-IX-REGLA)        TO WS-LD-PRECIO
053600     MOVE VTA4DR-MONTO(VTA4-IX-REGLA)         TO WS-LD-MONTO
053700     MOVE VTA4DR-ISSUES(VTA4-IX-REGLA)        TO WS-LD-ISSUES
053800     WRITE VTA4-LINEA-REPORTE FROM WS-LINEA-DET.
053900 810-ESCRIBE-FILA-REGLA-E. EXIT.
