000100******************************************************************
000200* COPY VTA4SUM  -- REGISTROS DE SALIDA DEL REPORTE DE CALIDAD
000300* APLICACION   : VENTAS (VTA)
000400* DESCRIPCION  : LAYOUT DEL RESUMEN DE CALIDAD (LEGIBLE POR
000500*              : MAQUINA) Y DEL REGISTRO DE FILA OBSERVADA QUE
000600*              : LO ACOMPANA EN EL MISMO ARCHIVO DE SALIDA.
000700******************************************************************
000800* 1989-06-12 PEDR TK-8906-01  VERSION ORIGINAL DEL LAYOUT
000900* 2005-09-14 JRV  TK-0509-02  SE AGREGA EL LARGO FIJO (77) DE
001000*                             VTA4-MENSAJE, SOLO SE USA DESDE
001100*                             EL WORKING-STORAGE DE VTA40001
001200******************************************************************
001300*------->   LARGO FIJO DE VTA4-MENSAJE, PARA EL CORTE DEFENSIVO
001400*------->   AL ARMAR EL MENSAJE DE "SIN ARCHIVO" EN VTA40001
001500 77  VTA4-LARGO-MENSAJE           PIC 9(02) COMP VALUE 80.
001600*----------------------------------------------------------------
001700*  REGISTRO 1 DE 2 : ENCABEZADO / RESUMEN DE CALIDAD
001800*----------------------------------------------------------------
001900 01  VTA4-REG-RESUMEN.
002000     05  VTA4-REG-TIPO               PIC X(08) VALUE 'RESUMEN'.
002100     05  VTA4-TIENE-ARCHIVO          PIC X(01) VALUE 'N'.
002200         88  VTA4-SI-TIENE-ARCHIVO             VALUE 'Y'.
002300     05  VTA4-MENSAJE                PIC X(80) VALUE SPACES.
002400     05  VTA4-TOTAL-FILAS            PIC 9(07) VALUE ZEROS.
002500     05  VTA4-TOTAL-COLUMNAS         PIC 9(03) VALUE ZEROS.
002600     05  VTA4-TAB-FALTANTES-COL OCCURS 7 TIMES
002700                                 INDEXED BY VTA4-IX-COL.
002800         10  VTA4-NOM-COLUMNA        PIC X(12) VALUE SPACES.
002900         10  VTA4-CANT-FALTA-COL     PIC 9(07) VALUE ZEROS.
003000         10  VTA4-RAZON-FALTA-COL    PIC 9V9999 VALUE ZEROS.
003100     05  VTA4-METODO-ATIPICO         PIC X(10) VALUE 'IQR'.
003200     05  VTA4-MULTIPLICADOR-IQR      PIC 9V9   VALUE ZEROS.
003300     05  VTA4-CANT-ATIPICOS-MONTO    PIC 9(07) VALUE ZEROS.
003400     05  VTA4-CANT-DUPLICADOS        PIC 9(07) VALUE ZEROS.
003500     05  VTA4-CANT-FILAS-REGLA       PIC 9(07) VALUE ZEROS.
003600     05  FILLER                      PIC X(20) VALUE SPACES.
003700*----------------------------------------------------------------
003800*  REGISTRO 2 DE 2 : FILA OBSERVADA (UNA POR CATEGORIA Y FILA)
003900*----------------------------------------------------------------
004000 01  VTA4-REG-DETALLE.
004100     05  VTA4-DET-TIPO               PIC X(08) VALUE 'DETALLE'.
004200     05  VTA4-DET-CATEGORIA          PIC X(15) VALUE SPACES.
004300         88  VTA4-DET-ES-FALTANTE       VALUE 'MISSING'.
004400         88  VTA4-DET-ES-DUPLICADO      VALUE 'DUPLICATES'.
004500         88  VTA4-DET-ES-REGLA          VALUE 'BUSINESS_RULE'.
004600     05  VTA4-DET-INDICE-FILA        PIC 9(07) VALUE ZEROS.
004700     05  VTA4-DET-FILA-VENTA.
004800         10  VTA4-DET-NUM-ORDEN      PIC X(10) VALUE SPACES.
004900         10  VTA4-DET-FECHA-ORDEN    PIC X(10) VALUE SPACES.
005000         10  VTA4-DET-COD-CLIENTE    PIC X(10) VALUE SPACES.
005100         10  VTA4-DET-COD-PRODUCTO   PIC X(10) VALUE SPACES.
005200         10  VTA4-DET-CANTIDAD       PIC X(07) VALUE SPACES.
005300         10  VTA4-DET-PRECIO         PIC X(11) VALUE SPACES.
005400         10  VTA4-DET-MONTO          PIC X(13) VALUE SPACES.
005500     05  VTA4-DET-ISSUES             PIC X(80) VALUE SPACES.
005600     05  VTA4-DET-COL-FALTANTES      PIC X(80) VALUE SPACES.
005700     05  FILLER                      PIC X(06) VALUE SPACES.
