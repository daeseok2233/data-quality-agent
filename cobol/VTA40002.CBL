000100******************************************************************
000200* FECHA       : 12/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA40002                                         *
000600* TIPO        : BATCH (RUTINA DE LLAMADA)                        *
000700* DESCRIPCION : MOTOR DE CHEQUEO DE CALIDAD DEL LOTE DIARIO DE   *
000800*             : VENTAS.  RECIBE LA TABLA DE FILAS YA LEIDA POR   *
000900*             : VTA40001 Y CALCULA: FALTANTES POR COLUMNA,       *
001000*             : ORDENES DUPLICADAS, MONTOS ATIPICOS (METODO      *
001100*             : RIC/IQR) Y VIOLACIONES DE REGLA DE NEGOCIO POR   *
001200*             : FILA.  DEJA TODO ARMADO EN VTA4-REG-RESUMEN Y EN *
001300*             : LAS TABLAS DE DETALLE DE VTA4-AREA-PARAMETROS.   *
001400* ARCHIVOS    : NO APLICA (TRABAJA SOLO SOBRE MEMORIA)           *
001500* PROGRAMA(S) : ES LLAMADA POR VTA40001; LLAMA A VTA40003 PARA   *
001600*             : LA VALIDACION DE FECHA DE CADA FILA              *
001700* BPM/RATIONAL: 241107                                           *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    VTA40002.
002100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - VENTAS.
002300 DATE-WRITTEN.  12/06/1989.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - DATOS DE VENTAS.
002600******************************************************************
002700*                     HISTORIAL DE CAMBIOS                       *
002800******************************************************************
002900* 12/06/1989 PEDR TK-8906-01  VERSION ORIGINAL: FALTANTES Y      *
003000*                             DUPLICADOS SOLAMENTE               *
003100* 05/04/1991 PEDR TK-9104-03  SE AGREGA EL CHEQUEO DE MONTOS     *
003200*                             ATIPICOS POR EL METODO DEL RIC     *
003300* 19/08/1992 PEDR TK-9208-05  SE AGREGA LA VALIDACION DE REGLAS  *
003400*                             DE NEGOCIO POR FILA (CANTIDAD,     *
003500*                             PRECIO, MONTO Y FECHA DE ORDEN)    *
003600* 02/02/1994 PEDR TK-9402-03  RUTINA GENERICA DE CONVERSION DE   *
003700*                             TEXTO A NUMERO CON TABLA DE        *
003800*                             DIGITOS (SIN FUNCIONES DE LENGUAJE)*
003900* 11/01/1996 PEDR TK-9601-02  CORRIGE EL CALCULO DE CUARTILES    *
004000*                             CUANDO SOLO HAY UNA FILA VALIDA    *
004100* 30/07/1998 PEDR TK-9807-04  REVISION GENERAL PREVIA AL CAMBIO  *
004200*                             DE SIGLO (Y2K) - SIN CAMPOS DE     *
004300*                             FECHA DE DOS DIGITOS EN EL MOTOR   *
004400* 22/03/2000 PEDR TK-0003-01  PRUEBAS POST-Y2K SOBRE LOTES DE    *
004500*                             FEBRERO DE 2000                   *
004600* 08/10/2002 PEDR TK-0210-02  AUMENTA A 1000 EL TOPE DE FILAS    *
004700*                             POR LOTE (ANTES 500)               *
004800* 14/06/2004 PEDR TK-0406-01  SE UNIFICA EL MENSAJE DE CODIGO DE *
004900*                             REGLA CON EL CATALOGO DE VTA4MSG   *
005000* 22/02/2007 CGT  TK-0702-01  TOPE DE COLUMNAS (7) PASA A UN     *
005100*                             77 WS-TOPE-COLUMNAS; SE AGREGA     *
005200*                             CORTE DEFENSIVO AL ARMAR LAS LISTAS*
005300*                             DE COLUMNAS FALTANTES E ISSUES     *
005400* 05/03/2007 CGT  TK-0702-02  CANTIDAD/PRECIO/MONTO NO NUMERICOS *
005500*                             CUENTAN COMO FALTANTES IGUAL QUE   *
005600*                             LOS CAMPOS EN BLANCO (211)         *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS VTA4-DIGITOS  IS "0" THRU "9".
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400 COPY VTA4MSG.
006500*------->   TOPE DE COLUMNAS DEL ARCHIVO DE VENTAS (REEMPLAZA
006600*------->   EL LITERAL 7 EN LOS BARRIDOS DE COLUMNA, TK-0702-01)
006700 77  WS-TOPE-COLUMNAS            PIC 9(02) COMP VALUE 7.
006800*------->   TABLA DE DIGITOS PARA CONVERTIR TEXTO A NUMERO SIN
006900*------->   USAR FUNCIONES DEL LENGUAJE (VER PARRAFO 900)
007000 01  WS-DIGITOS-REF              PIC X(10) VALUE "0123456789".
007100 01  WS-DIGITOS-TAB REDEFINES WS-DIGITOS-REF.
007200     05  WS-DIGITO-CAR           PIC X(01) OCCURS 10 TIMES.
007300*------->   AREA DE TRABAJO DEL CHEQUEO DE FALTANTES
007400 01  WS-FILA-VALORES.
007500     05  WS-FV-VALOR             PIC X(13) OCCURS 7 TIMES.
007600 01  WS-IX-COLUMNA               PIC 9(02) COMP VALUE ZERO.
007700 01  WS-COLS-FALTA-FILA          PIC X(80) VALUE SPACES.
007800 01  WS-FILA-TIENE-FALTA         PIC X(01) VALUE 'N'.
007900 01  WS-COL-ES-FALTA             PIC X(01) VALUE 'N'.
008000 01  WS-CONTADORES-FALTA.
008100     05  WS-PTR-FALTA            PIC 9(03) COMP VALUE ZERO.
008200     05  WS-LONG-FALTA           PIC 9(03) COMP VALUE ZERO.
008300     05  FILLER                  PIC X(04) VALUE SPACES.
008400*------->   AREA DE TRABAJO DEL CHEQUEO DE DUPLICADOS
008500 01  WS-CONTROL-DUPLICADOS.
008600     05  WS-IX-FILA-2            PIC 9(07) COMP VALUE ZERO.
008700     05  WS-CONT-COINCIDE        PIC 9(07) COMP VALUE ZERO.
008800     05  FILLER                  PIC X(04) VALUE SPACES.
008900*------->   TABLA DE MONTOS VALIDOS PARA EL CALCULO DEL RIC/IQR
009000 01  WS-CANT-MONTOS               PIC 9(07) COMP VALUE ZERO.
009100 01  WS-TABLA-MONTOS OCCURS 1 TO 1000 TIMES
009200                     DEPENDING ON WS-CANT-MONTOS
009300                     INDEXED BY WS-IX-MONTO
009400                                PIC S9(09)V99.
009500 01  WS-VALOR-INSERTAR            PIC S9(09)V99 VALUE ZEROS.
009600 01  WS-INDICES-ORDEN.
009700     05  WS-IX-ORDEN             PIC 9(07) COMP VALUE ZERO.
009800     05  WS-IX-COMPARA           PIC 9(07) COMP VALUE ZERO.
009900     05  FILLER                  PIC X(04) VALUE SPACES.
010000*------->   CUARTILES, RIC Y CERCAS DEL METODO IQR
010100 01  WS-AREA-CUARTILES.
010200     05  WS-PCT-CUARTIL          PIC 9V9999 COMP VALUE ZEROS.
010300     05  WS-POSICION             PIC 9(07)V9999 COMP VALUE ZEROS.
010400     05  WS-FRACCION             PIC 9V9999 COMP VALUE ZEROS.
010500     05  WS-IX-INFERIOR          PIC 9(07) COMP VALUE ZERO.
010600     05  WS-IX-SUPERIOR          PIC 9(07) COMP VALUE ZERO.
010700 01  WS-VALOR-CUARTIL             PIC S9(09)V99 VALUE ZEROS.
010800 01  WS-Q1                        PIC S9(09)V99 VALUE ZEROS.
010900 01  WS-Q3                        PIC S9(09)V99 VALUE ZEROS.
011000 01  WS-RIC                       PIC S9(09)V99 VALUE ZEROS.
011100 01  WS-CERCA-INFERIOR            PIC S9(09)V99 VALUE ZEROS.
011200 01  WS-CERCA-SUPERIOR            PIC S9(09)V99 VALUE ZEROS.
011300*------->   AREA DE TRABAJO DE LA CONVERSION GENERICA DE TEXTO
011400*------->   A NUMERO (CANTIDAD / PRECIO / MONTO DE CADA FILA)
011500 01  WS-GEN-TEXTO                 PIC X(13) VALUE SPACES.
011600 01  WS-GEN-TEXTO-R REDEFINES WS-GEN-TEXTO.
011700     05  WS-GEN-PRIMER-CAR       PIC X(01).
011800     05  WS-GEN-RESTO            PIC X(12).
011900 01  WS-GEN-CONTROL.
012000     05  WS-GEN-LARGO            PIC 9(02) COMP VALUE ZERO.
012100     05  WS-GEN-INICIO           PIC 9(02) COMP VALUE ZERO.
012200     05  WS-GEN-POS-PUNTO        PIC 9(02) COMP VALUE ZERO.
012300     05  WS-GEN-FIN-ENTERO       PIC 9(02) COMP VALUE ZERO.
012400     05  WS-GEN-IX               PIC 9(02) COMP VALUE ZERO.
012500     05  WS-GEN-NEGATIVO         PIC X(01) VALUE 'N'.
012600     05  WS-GEN-ES-VALIDO        PIC X(01) VALUE 'N'.
012700 01  WS-GEN-ACUMULADORES.
012800     05  WS-GEN-ACUM-ENTERO      PIC S9(09) COMP VALUE ZERO.
012900     05  WS-GEN-ACUM-DECIMAL     PIC S9(02) COMP VALUE ZERO.
013000     05  WS-GEN-DIGITO-VAL       PIC 9(01) COMP VALUE ZERO.
013100     05  WS-IX-BUSCA             PIC 9(02) COMP VALUE ZERO.
013200     05  WS-GEN-CAR-ACTUAL       PIC X(01) VALUE SPACES.
013300 01  WS-GEN-VALOR                 PIC S9(09)V99 VALUE ZEROS.
013400*------->   VALORES YA CONVERTIDOS DE LA FILA EN REVISION
013500 01  WS-VALORES-FILA.
013600     05  WS-CANT-VALIDA          PIC X(01) VALUE 'N'.
013700     05  WS-CANT-VALOR           PIC S9(05) VALUE ZEROS.
013800     05  WS-PRECIO-VALIDO        PIC X(01) VALUE 'N'.
013900     05  WS-PRECIO-VALOR         PIC S9(07)V99 VALUE ZEROS.
014000     05  WS-MONTO-VALIDO         PIC X(01) VALUE 'N'.
014100     05  WS-MONTO-VALOR          PIC S9(09)V99 VALUE ZEROS.
014200     05  WS-MONTO-ESPERADO       PIC S9(09)V99 VALUE ZEROS.
014300     05  WS-HAY-CERO-NEG         PIC X(01) VALUE 'N'.
014400*------->   AREA DE TRABAJO DE LAS REGLAS DE NEGOCIO POR FILA
014500 01  WS-ISSUES-FILA               PIC X(80) VALUE SPACES.
014600 01  WS-FILA-TIENE-REGLA          PIC X(01) VALUE 'N'.
014700 01  WS-PTR-ISSUES                PIC 9(03) COMP VALUE ZERO.
014800 01  WS-COD-ISSUE-ACTUAL          PIC X(20) VALUE SPACES.
014900*------->   AREA DE LLAMADA A VTA40003 (VALIDACION DE FECHA)
015000 01  WS-FECHA-LLAMADA             PIC X(10) VALUE SPACES.
015100 01  WS-FECHA-LLAMADA-R REDEFINES WS-FECHA-LLAMADA.
015200     05  WS-FL-ANIO              PIC X(04).
015300     05  WS-FL-GUION-1           PIC X(01).
015400     05  WS-FL-MES               PIC X(02).
015500     05  WS-FL-GUION-2           PIC X(01).
015600     05  WS-FL-DIA               PIC X(02).
015700 01  WS-FECHA-BASE-LLAMADA        PIC X(10) VALUE SPACES.
015800 01  WS-FORMATO-VALIDO-LLAM       PIC X(01) VALUE 'N'.
015900 01  WS-FECHA-COINCIDE-LLAM       PIC X(01) VALUE 'N'.
016000 LINKAGE SECTION.
016100 COPY VTA4TAB.
016200 COPY VTA4SUM.
016300 PROCEDURE DIVISION USING VTA4-AREA-PARAMETROS, VTA4-REG-RESUMEN.
016400 100-PRINCIPAL SECTION.
016500     PERFORM 110-INICIALIZA-RESUMEN THRU 110-INICIALIZA-RESUMEN-E
016600     PERFORM 200-CHEQUEO-FALTANTES  THRU 200-CHEQUEO-FALTANTES-E
016700     PERFORM 290-CALCULA-RAZONES    THRU 290-CALCULA-RAZONES-E
016800     PERFORM 300-CHEQUEO-DUPLICADOS THRU 300-CHEQUEO-DUPLICADOS-E
016900     PERFORM 410-CARGA-MONTOS       THRU 410-CARGA-MONTOS-E
017000     PERFORM 420-ORDENA-MONTOS      THRU 420-ORDENA-MONTOS-E
017100     PERFORM 430-CALCULA-CUARTILES  THRU 430-CALCULA-CUARTILES-E
017200     PERFORM 500-CHEQUEO-REGLAS     THRU 500-CHEQUEO-REGLAS-E
017300     EXIT PROGRAM.
017400 100-PRINCIPAL-E. EXIT.
017500
017600*--->> DEJA EL RESUMEN EN CEROS Y COPIA LOS NOMBRES DE COLUMNA
017700 110-INICIALIZA-RESUMEN SECTION.
017800     MOVE VTA4-CANT-FILAS         TO VTA4-TOTAL-FILAS
017900     MOVE VTA4-TOTAL-COLUMNAS-FIJO TO VTA4-TOTAL-COLUMNAS
018000     MOVE VTA4-MULT-IQR-FIJO      TO VTA4-MULTIPLICADOR-IQR
018100     MOVE 'IQR'                   TO VTA4-METODO-ATIPICO
018200     MOVE ZERO TO VTA4-CANT-ATIPICOS-MONTO
018300                  VTA4-CANT-DUPLICADOS
018400                  VTA4-CANT-FILAS-REGLA
018500     PERFORM 111-INICIALIZA-UNA-COLUMNA
018600                            THRU 111-INICIALIZA-UNA-COLUMNA-E
018700        VARYING WS-IX-COLUMNA FROM 1 BY 1
018800           UNTIL WS-IX-COLUMNA > WS-TOPE-COLUMNAS.
018900 110-INICIALIZA-RESUMEN-E. EXIT.
019000
019100 111-INICIALIZA-UNA-COLUMNA SECTION.
019200     MOVE VTA4-NOMBRE-COLUMNA(WS-IX-COLUMNA)
019300                              TO VTA4-NOM-COLUMNA(WS-IX-COLUMNA)
019400     MOVE ZERO TO VTA4-CANT-FALTA-COL(WS-IX-COLUMNA)
019500     MOVE ZERO TO VTA4-RAZON-FALTA-COL(WS-IX-COLUMNA).
019600 111-INICIALIZA-UNA-COLUMNA-E. EXIT.
019700
019800*--->> UNA FILA POR FALTANTE, CON LA LISTA DE COLUMNAS VACIAS
019900 200-CHEQUEO-FALTANTES SECTION.
020000     MOVE ZERO TO VTA4-CANT-DET-FALTA
020100     IF VTA4-CANT-FILAS > ZERO
020200        PERFORM 210-REVISA-FILA-FALTA THRU 210-REVISA-FILA-FALTA-E
020300           VARYING VTA4-IX-FILA FROM 1 BY 1
020400              UNTIL VTA4-IX-FILA > VTA4-CANT-FILAS
020500     END-IF.
020600 200-CHEQUEO-FALTANTES-E. EXIT.
020700
020800 210-REVISA-FILA-FALTA SECTION.
020900     MOVE VTA4T-NUM-ORDEN(VTA4-IX-FILA)    TO WS-FV-VALOR(1)
021000     MOVE VTA4T-FECHA-ORDEN(VTA4-IX-FILA)  TO WS-FV-VALOR(2)
021100     MOVE VTA4T-COD-CLIENTE(VTA4-IX-FILA)  TO WS-FV-VALOR(3)
021200     MOVE VTA4T-COD-PRODUCTO(VTA4-IX-FILA) TO WS-FV-VALOR(4)
021300     MOVE VTA4T-CANTIDAD-TXT(VTA4-IX-FILA) TO WS-FV-VALOR(5)
021400     MOVE VTA4T-PRECIO-TXT(VTA4-IX-FILA)   TO WS-FV-VALOR(6)
021500     MOVE VTA4T-MONTO-TXT(VTA4-IX-FILA)    TO WS-FV-VALOR(7)
021600     MOVE SPACES TO WS-COLS-FALTA-FILA
021700     MOVE 1      TO WS-PTR-FALTA
021800     MOVE 'N'    TO WS-FILA-TIENE-FALTA
021900     PERFORM 211-REVISA-UNA-COLUMNA THRU 211-REVISA-UNA-COLUMNA-E
022000        VARYING WS-IX-COLUMNA FROM 1 BY 1
022100           UNTIL WS-IX-COLUMNA > WS-TOPE-COLUMNAS
022200     IF WS-FILA-TIENE-FALTA = 'Y'
022300        ADD 1 TO VTA4-CANT-DET-FALTA
022400        MOVE VTA4-IX-FILA
022420                      TO VTA4DF-INDICE-FILA(VTA4-CANT-DET-FALTA)
022500        SUBTRACT 1 FROM VTA4DF-INDICE-FILA(VTA4-CANT-DET-FALTA)
022600        MOVE VTA4T-NUM-ORDEN(VTA4-IX-FILA)
022700                          TO VTA4DF-NUM-ORDEN(VTA4-CANT-DET-FALTA)
022800        MOVE VTA4T-FECHA-ORDEN(VTA4-IX-FILA)
022900                        TO VTA4DF-FECHA-ORDEN(VTA4-CANT-DET-FALTA)
023000        MOVE VTA4T-COD-CLIENTE(VTA4-IX-FILA)
023100                        TO VTA4DF-COD-CLIENTE(VTA4-CANT-DET-FALTA)
023200        MOVE VTA4T-COD-PRODUCTO(VTA4-IX-FILA)
023300                       TO VTA4DF-COD-PRODUCTO(VTA4-CANT-DET-FALTA)
023400        MOVE VTA4T-CANTIDAD-TXT(VTA4-IX-FILA)
023500                           TO VTA4DF-CANTIDAD(VTA4-CANT-DET-FALTA)
023600        MOVE VTA4T-PRECIO-TXT(VTA4-IX-FILA)
023700                             TO VTA4DF-PRECIO(VTA4-CANT-DET-FALTA)
023800        MOVE VTA4T-MONTO-TXT(VTA4-IX-FILA)
023900                              TO VTA4DF-MONTO(VTA4-CANT-DET-FALTA)
024000        MOVE WS-COLS-FALTA-FILA
024100                     TO VTA4DF-COLUMNAS-FALTA(VTA4-CANT-DET-FALTA)
024200     END-IF.
024300 210-REVISA-FILA-FALTA-E. EXIT.
024400
024500*--->> CANTIDAD, PRECIO Y MONTO COMPARTEN LA VALIDACION DEL
024600*      PARRAFO 700: UN VALOR NO BLANCO PERO NO NUMERICO
024700*      CUENTA COMO FALTANTE IGUAL QUE UNO VACIO (TK-0702-02)
024800 211-REVISA-UNA-COLUMNA SECTION.
024900     MOVE 'N' TO WS-COL-ES-FALTA
025000     IF WS-IX-COLUMNA = 5 OR WS-IX-COLUMNA = 6
025100                           OR WS-IX-COLUMNA = 7
025200        MOVE WS-FV-VALOR(WS-IX-COLUMNA) TO WS-GEN-TEXTO
025300        PERFORM 700-VALIDA-NUMERO-GENERICO
025400                             THRU 700-VALIDA-NUMERO-GENERICO-E
025500        IF WS-GEN-ES-VALIDO = 'N'
025600           MOVE 'Y' TO WS-COL-ES-FALTA
025700        END-IF
025800     ELSE
025900        IF WS-FV-VALOR(WS-IX-COLUMNA) = SPACES
026000           MOVE 'Y' TO WS-COL-ES-FALTA
026100        END-IF
026200     END-IF
026300     IF WS-COL-ES-FALTA = 'Y'
026400        ADD 1 TO VTA4-CANT-FALTA-COL(WS-IX-COLUMNA)
026500        MOVE 'Y' TO WS-FILA-TIENE-FALTA
026600        PERFORM 212-AGREGA-NOMBRE-COLUMNA
026700                             THRU 212-AGREGA-NOMBRE-COLUMNA-E
026800     END-IF.
026900 211-REVISA-UNA-COLUMNA-E. EXIT.
027000
027100 212-AGREGA-NOMBRE-COLUMNA SECTION.
027200     IF WS-PTR-FALTA NOT > VTA4-LARGO-CAMPO-ISSUES
027300        IF WS-PTR-FALTA > 1
027400           STRING ', ' DELIMITED BY SIZE
027500                  INTO WS-COLS-FALTA-FILA
027600                  WITH POINTER WS-PTR-FALTA
027700        END-IF
027800        STRING VTA4-NOMBRE-COLUMNA(WS-IX-COLUMNA)
027900               DELIMITED BY SPACE
028000               INTO WS-COLS-FALTA-FILA
028100               WITH POINTER WS-PTR-FALTA
028200     END-IF.
028300 212-AGREGA-NOMBRE-COLUMNA-E. EXIT.
028400
028500*--->> RAZON = FALTANTES DE LA COLUMNA ENTRE EL TOTAL DE FILAS
028600 290-CALCULA-RAZONES SECTION.
028700     PERFORM 291-CALCULA-UNA-RAZON THRU 291-CALCULA-UNA-RAZON-E
028800        VARYING WS-IX-COLUMNA FROM 1 BY 1
028900           UNTIL WS-IX-COLUMNA > WS-TOPE-COLUMNAS.
029000 290-CALCULA-RAZONES-E. EXIT.
029100
029200 291-CALCULA-UNA-RAZON SECTION.
029300     IF VTA4-TOTAL-FILAS > ZERO
029400        COMPUTE VTA4-RAZON-FALTA-COL(WS-IX-COLUMNA) ROUNDED =
029500                VTA4-CANT-FALTA-COL(WS-IX-COLUMNA) /
029600                VTA4-TOTAL-FILAS
029700     ELSE
029800        MOVE ZERO TO VTA4-RAZON-FALTA-COL(WS-IX-COLUMNA)
029900     END-IF.
030000 291-CALCULA-UNA-RAZON-E. EXIT.
030100
030200*--->> UNA ORDEN ESTA DUPLICADA SI SU NUMERO DE ORDEN APARECE EN
030300*      MAS DE UNA FILA (SE REPORTAN TODAS LAS FILAS DEL GRUPO)
030400 300-CHEQUEO-DUPLICADOS SECTION.
030500     MOVE ZERO TO VTA4-CANT-DET-DUP
030600     IF VTA4-CANT-FILAS > ZERO
030700        PERFORM 310-REVISA-FILA-DUP THRU 310-REVISA-FILA-DUP-E
030800           VARYING VTA4-IX-FILA FROM 1 BY 1
030900              UNTIL VTA4-IX-FILA > VTA4-CANT-FILAS
031000     END-IF
031100     MOVE VTA4-CANT-DET-DUP TO VTA4-CANT-DUPLICADOS.
031200 300-CHEQUEO-DUPLICADOS-E. EXIT.
031300
031400 310-REVISA-FILA-DUP SECTION.
031500     MOVE ZERO TO WS-CONT-COINCIDE
031600     IF VTA4T-NUM-ORDEN(VTA4-IX-FILA) NOT = SPACES
031700        PERFORM 311-CUENTA-COINCIDENCIA
031800                             THRU 311-CUENTA-COINCIDENCIA-E
031900           VARYING WS-IX-FILA-2 FROM 1 BY 1
032000              UNTIL WS-IX-FILA-2 > VTA4-CANT-FILAS
032100     END-IF
032200     IF WS-CONT-COINCIDE > 1
032300        ADD 1 TO VTA4-CANT-DET-DUP
032400        MOVE VTA4-IX-FILA TO VTA4DD-INDICE-FILA(VTA4-CANT-DET-DUP)
032500        SUBTRACT 1 FROM VTA4DD-INDICE-FILA(VTA4-CANT-DET-DUP)
032600        MOVE VTA4T-NUM-ORDEN(VTA4-IX-FILA)
032700                           TO VTA4DD-NUM-ORDEN(VTA4-CANT-DET-DUP)
032800        MOVE VTA4T-FECHA-ORDEN(VTA4-IX-FILA)
032900                         TO VTA4DD-FECHA-ORDEN(VTA4-CANT-DET-DUP)
033000        MOVE VTA4T-COD-CLIENTE(VTA4-IX-FILA)
033100                         TO VTA4DD-COD-CLIENTE(VTA4-CANT-DET-DUP)
033200        MOVE VTA4T-COD-PRODUCTO(VTA4-IX-FILA)
033300                        TO VTA4DD-COD-PRODUCTO(VTA4-CANT-DET-DUP)
033400        MOVE VTA4T-CANTIDAD-TXT(VTA4-IX-FILA)
033500                           TO VTA4DD-CANTIDAD(VTA4-CANT-DET-DUP)
033600        MOVE VTA4T-PRECIO-TXT(VTA4-IX-FILA)
033700                             TO VTA4DD-PRECIO(VTA4-CANT-DET-DUP)
033800        MOVE VTA4T-MONTO-TXT(VTA4-IX-FILA)
033900                              TO VTA4DD-MONTO(VTA4-CANT-DET-DUP)
034000     END-IF.
034100 310-REVISA-FILA-DUP-E. EXIT.
034200
034300 311-CUENTA-COINCIDENCIA SECTION.
034400     IF VTA4T-NUM-ORDEN(WS-IX-FILA-2) =
034500                                 VTA4T-NUM-ORDEN(VTA4-IX-FILA)
034600        ADD 1 TO WS-CONT-COINCIDE
034700     END-IF.
034800 311-CUENTA-COINCIDENCIA-E. EXIT.
034900
035000*--->> CARGA LOS MONTOS VALIDOS (NO BLANCO, NUMERICO) PARA RIC
035100 410-CARGA-MONTOS SECTION.
035200     MOVE ZERO TO WS-CANT-MONTOS
035300     IF VTA4-CANT-FILAS > ZERO
035400        PERFORM 411-CARGA-UN-MONTO THRU 411-CARGA-UN-MONTO-E
035500           VARYING VTA4-IX-FILA FROM 1 BY 1
035600              UNTIL VTA4-IX-FILA > VTA4-CANT-FILAS
035700     END-IF.
035800 410-CARGA-MONTOS-E. EXIT.
035900
036000 411-CARGA-UN-MONTO SECTION.
036100     MOVE VTA4T-MONTO-TXT(VTA4-IX-FILA) TO WS-GEN-TEXTO
036200     PERFORM 700-VALIDA-NUMERO-GENERICO
036300                          THRU 700-VALIDA-NUMERO-GENERICO-E
036400     IF WS-GEN-ES-VALIDO = 'Y'
036500        ADD 1 TO WS-CANT-MONTOS
036600        MOVE WS-GEN-VALOR TO WS-TABLA-MONTOS(WS-CANT-MONTOS)
036700     END-IF.
036800 411-CARGA-UN-MONTO-E. EXIT.
036900
037000*--->> ORDENAMIENTO POR INSERCION (TABLA DE HASTA 1000 MONTOS)
037100 420-ORDENA-MONTOS SECTION.
037200     IF WS-CANT-MONTOS > 1
037300        PERFORM 421-INSERTA-UN-MONTO THRU 421-INSERTA-UN-MONTO-E
037400           VARYING WS-IX-ORDEN FROM 2 BY 1
037500              UNTIL WS-IX-ORDEN > WS-CANT-MONTOS
037600     END-IF.
037700 420-ORDENA-MONTOS-E. EXIT.
037800
037900 421-INSERTA-UN-MONTO SECTION.
038000     MOVE WS-TABLA-MONTOS(WS-IX-ORDEN) TO WS-VALOR-INSERTAR
038100     MOVE WS-IX-ORDEN TO WS-IX-COMPARA
038200     PERFORM 422-DESPLAZA-MAYOR THRU 422-DESPLAZA-MAYOR-E
038300        UNTIL WS-IX-COMPARA < 2
038400           OR WS-TABLA-MONTOS(WS-IX-COMPARA - 1)
038500                                        <= WS-VALOR-INSERTAR
038600     MOVE WS-VALOR-INSERTAR TO WS-TABLA-MONTOS(WS-IX-COMPARA).
038700 421-INSERTA-UN-MONTO-E. EXIT.
038800
038900 422-DESPLAZA-MAYOR SECTION.
039000     MOVE WS-TABLA-MONTOS(WS-IX-COMPARA - 1)
039100                                TO WS-TABLA-MONTOS(WS-IX-COMPARA)
039200     SUBTRACT 1 FROM WS-IX-COMPARA.
039300 422-DESPLAZA-MAYOR-E. EXIT.
039400
039500*--->> CUARTILES POR INTERPOLACION LINEAL, RIC Y CERCAS; CUENTA
039600*      LOS MONTOS QUE CAEN FUERA DE LAS CERCAS (ESTRICTO)
039700 430-CALCULA-CUARTILES SECTION.
039800     MOVE ZERO TO VTA4-CANT-ATIPICOS-MONTO
039900     IF WS-CANT-MONTOS = ZERO
040000        GO TO 430-CALCULA-CUARTILES-E
040100     END-IF
040200     MOVE 0.25 TO WS-PCT-CUARTIL
040300     PERFORM 431-CALCULA-UN-CUARTIL THRU 431-CALCULA-UN-CUARTIL-E
040400     MOVE WS-VALOR-CUARTIL TO WS-Q1
040500     MOVE 0.75 TO WS-PCT-CUARTIL
040600     PERFORM 431-CALCULA-UN-CUARTIL THRU 431-CALCULA-UN-CUARTIL-E
040700     MOVE WS-VALOR-CUARTIL TO WS-Q3
040800     COMPUTE WS-RIC = WS-Q3 - WS-Q1
040900     COMPUTE WS-CERCA-INFERIOR =
041000             WS-Q1 - (VTA4-MULTIPLICADOR-IQR * WS-RIC)
041100     COMPUTE WS-CERCA-SUPERIOR =
041200             WS-Q3 + (VTA4-MULTIPLICADOR-IQR * WS-RIC)
041300     PERFORM 440-CUENTA-ATIPICOS THRU 440-CUENTA-ATIPICOS-E
041400        VARYING WS-IX-MONTO FROM 1 BY 1
041500           UNTIL WS-IX-MONTO > WS-CANT-MONTOS.
041600 430-CALCULA-CUARTILES-E. EXIT.
041700
041800*--->> POSICION = (N-1) * P ; INTERPOLA ENTRE LOS DOS VECINOS
041900 431-CALCULA-UN-CUARTIL SECTION.
042000     COMPUTE WS-POSICION = (WS-CANT-MONTOS - 1) * WS-PCT-CUARTIL
042100     COMPUTE WS-IX-INFERIOR = WS-POSICION
042200     ADD 1 TO WS-IX-INFERIOR
042300     COMPUTE WS-FRACCION = WS-POSICION - (WS-IX-INFERIOR - 1)
042400     IF WS-IX-INFERIOR >= WS-CANT-MONTOS
042500        MOVE WS-CANT-MONTOS TO WS-IX-INFERIOR
042600        MOVE WS-CANT-MONTOS TO WS-IX-SUPERIOR
042700     ELSE
042800        COMPUTE WS-IX-SUPERIOR = WS-IX-INFERIOR + 1
042900     END-IF
043000     COMPUTE WS-VALOR-CUARTIL =
043100             WS-TABLA-MONTOS(WS-IX-INFERIOR) +
043200             (WS-FRACCION *
043300             (WS-TABLA-MONTOS(WS-IX-SUPERIOR) -
043400              WS-TABLA-MONTOS(WS-IX-INFERIOR))).
043500 431-CALCULA-UN-CUARTIL-E. EXIT.
043600
043700 440-CUENTA-ATIPICOS SECTION.
043800     IF WS-TABLA-MONTOS(WS-IX-MONTO) < WS-CERCA-INFERIOR
043900        ADD 1 TO VTA4-CANT-ATIPICOS-MONTO
044000     ELSE
044100        IF WS-TABLA-MONTOS(WS-IX-MONTO) > WS-CERCA-SUPERIOR
044200           ADD 1 TO VTA4-CANT-ATIPICOS-MONTO
044300        END-IF
044400     END-IF.
044500 440-CUENTA-ATIPICOS-E. EXIT.
044600
044700*--->> REGLAS DE NEGOCIO POR FILA (CANTIDAD/PRECIO/MONTO/FECHA)
044800 500-CHEQUEO-REGLAS SECTION.
044900     MOVE ZERO TO VTA4-CANT-DET-REGLA
045000     IF VTA4-CANT-FILAS > ZERO
045100        PERFORM 510-REVISA-FILA-REGLA THRU 510-REVISA-FILA-REGLA-E
045200           VARYING VTA4-IX-FILA FROM 1 BY 1
045300              UNTIL VTA4-IX-FILA > VTA4-CANT-FILAS
045400     END-IF
045500     MOVE VTA4-CANT-DET-REGLA TO VTA4-CANT-FILAS-REGLA.
045600 500-CHEQUEO-REGLAS-E. EXIT.
045700
045800 510-REVISA-FILA-REGLA SECTION.
045900     MOVE SPACES TO WS-ISSUES-FILA
046000     MOVE 1      TO WS-PTR-ISSUES
046100     MOVE 'N'    TO WS-FILA-TIENE-REGLA
046200     PERFORM 520-VALIDA-CANTIDAD THRU 520-VALIDA-CANTIDAD-E
046300     PERFORM 521-VALIDA-PRECIO   THRU 521-VALIDA-PRECIO-E
046400     PERFORM 522-VALIDA-MONTO    THRU 522-VALIDA-MONTO-E
046500     PERFORM 530-REGLA-CERO-NEGATIVO
046600                            THRU 530-REGLA-CERO-NEGATIVO-E
046700     PERFORM 540-REGLA-MONTO-DESCUADRE
046800                          THRU 540-REGLA-MONTO-DESCUADRE-E
046900     PERFORM 550-REGLA-FECHA     THRU 550-REGLA-FECHA-E
047000     IF WS-FILA-TIENE-REGLA = 'Y'
047100        ADD 1 TO VTA4-CANT-DET-REGLA
047200        MOVE VTA4-IX-FILA
047220                      TO VTA4DR-INDICE-FILA(VTA4-CANT-DET-REGLA)
047300        SUBTRACT 1 FROM VTA4DR-INDICE-FILA(VTA4-CANT-DET-REGLA)
047400        MOVE VTA4T-NUM-ORDEN(VTA4-IX-FILA)
047500                          TO VTA4DR-NUM-ORDEN(VTA4-CANT-DET-REGLA)
047600        MOVE VTA4T-FECHA-ORDEN(VTA4-IX-FILA)
047700                        TO VTA4DR-FECHA-ORDEN(VTA4-CANT-DET-REGLA)
047800        MOVE VTA4T-COD-CLIENTE(VTA4-IX-FILA)
047900                        TO VTA4DR-COD-CLIENTE(VTA4-CANT-DET-REGLA)
048000        MOVE VTA4T-COD-PRODUCTO(VTA4-IX-FILA)
048100                       TO VTA4DR-COD-PRODUCTO(VTA4-CANT-DET-REGLA)
048200        MOVE VTA4T-CANTIDAD-TXT(VTA4-IX-FILA)
048300                           TO VTA4DR-CANTIDAD(VTA4-CANT-DET-REGLA)
048400        MOVE VTA4T-PRECIO-TXT(VTA4-IX-FILA)
048500                             TO VTA4DR-PRECIO(VTA4-CANT-DET-REGLA)
048600        MOVE VTA4T-MONTO-TXT(VTA4-IX-FILA)
048700                              TO VTA4DR-MONTO(VTA4-CANT-DET-REGLA)
048800        MOVE WS-ISSUES-FILA TO VTA4DR-ISSUES(VTA4-CANT-DET-REGLA)
048900     END-IF.
049000 510-REVISA-FILA-REGLA-E. EXIT.
049100
049200 520-VALIDA-CANTIDAD SECTION.
049300     MOVE 'N' TO WS-CANT-VALIDA
049400     IF VTA4T-CANTIDAD-TXT(VTA4-IX-FILA) NOT = SPACES
049500        MOVE VTA4T-CANTIDAD-TXT(VTA4-IX-FILA) TO WS-GEN-TEXTO
049600        PERFORM 700-VALIDA-NUMERO-GENERICO
049700                             THRU 700-VALIDA-NUMERO-GENERICO-E
049800        IF WS-GEN-ES-VALIDO = 'Y'
049900           MOVE 'Y' TO WS-CANT-VALIDA
050000           MOVE WS-GEN-VALOR TO WS-CANT-VALOR
050100        END-IF
050200     END-IF.
050300 520-VALIDA-CANTIDAD-E. EXIT.
050400
050500 521-VALIDA-PRECIO SECTION.
050600     MOVE 'N' TO WS-PRECIO-VALIDO
050700     IF VTA4T-PRECIO-TXT(VTA4-IX-FILA) NOT = SPACES
050800        MOVE VTA4T-PRECIO-TXT(VTA4-IX-FILA) TO WS-GEN-TEXTO
050900        PERFORM 700-VALIDA-NUMERO-GENERICO
051000                             THRU 700-VALIDA-NUMERO-GENERICO-E
051100        IF WS-GEN-ES-VALIDO = 'Y'
051200           MOVE 'Y' TO WS-PRECIO-VALIDO
051300           MOVE WS-GEN-VALOR TO WS-PRECIO-VALOR
051400        END-IF
051500     END-IF.
051600 521-VALIDA-PRECIO-E. EXIT.
051700
051800 522-VALIDA-MONTO SECTION.
051900     MOVE 'N' TO WS-MONTO-VALIDO
052000     IF VTA4T-MONTO-TXT(VTA4-IX-FILA) NOT = SPACES
052100        MOVE VTA4T-MONTO-TXT(VTA4-IX-FILA) TO WS-GEN-TEXTO
052200        PERFORM 700-VALIDA-NUMERO-GENERICO
052300                             THRU 700-VALIDA-NUMERO-GENERICO-E
052400        IF WS-GEN-ES-VALIDO = 'Y'
052500           MOVE 'Y' TO WS-MONTO-VALIDO
052600           MOVE WS-GEN-VALOR TO WS-MONTO-VALOR
052700        END-IF
052800     END-IF.
052900 522-VALIDA-MONTO-E. EXIT.
053000
053100*--->> CANTIDAD, PRECIO O MONTO EN CERO O NEGATIVO (SOLO SI SON
053200*      VALIDOS; UN CAMPO EN BLANCO NO DISPARA ESTA REGLA)
053300 530-REGLA-CERO-NEGATIVO SECTION.
053400     MOVE 'N' TO WS-HAY-CERO-NEG
053500     IF WS-CANT-VALIDA = 'Y' AND WS-CANT-VALOR NOT > ZERO
053600        MOVE 'Y' TO WS-HAY-CERO-NEG
053700     END-IF
053800     IF WS-PRECIO-VALIDO = 'Y' AND WS-PRECIO-VALOR NOT > ZERO
053900        MOVE 'Y' TO WS-HAY-CERO-NEG
054000     END-IF
054100     IF WS-MONTO-VALIDO = 'Y' AND WS-MONTO-VALOR NOT > ZERO
054200        MOVE 'Y' TO WS-HAY-CERO-NEG
054300     END-IF
054400     IF WS-HAY-CERO-NEG = 'Y'
054500        MOVE 'Y' TO WS-FILA-TIENE-REGLA
054600        MOVE VTA4-MSG-COD-CERO-NEG TO WS-COD-ISSUE-ACTUAL
054700        PERFORM 560-AGREGA-ISSUE THRU 560-AGREGA-ISSUE-E
054800     END-IF.
054900 530-REGLA-CERO-NEGATIVO-E. EXIT.
055000
055100*--->> MONTO DISTINTO DE CANTIDAD POR PRECIO, EXACTO A 2
055200*      DECIMALES (SOLO SI LOS TRES CAMPOS SON VALIDOS)
055300 540-REGLA-MONTO-DESCUADRE SECTION.
055400     IF WS-CANT-VALIDA = 'Y' AND WS-PRECIO-VALIDO = 'Y'
055500                             AND WS-MONTO-VALIDO = 'Y'
055600        COMPUTE WS-MONTO-ESPERADO =
055620                         WS-CANT-VALOR * WS-PRECIO-VALOR
055700        IF WS-MONTO-ESPERADO NOT = WS-MONTO-VALOR
055800           MOVE 'Y' TO WS-FILA-TIENE-REGLA
055900           MOVE VTA4-MSG-COD-MONTO-DESC TO WS-COD-ISSUE-ACTUAL
056000           PERFORM 560-AGREGA-ISSUE THRU 560-AGREGA-ISSUE-E
056100        END-IF
056200     END-IF.
056300 540-REGLA-MONTO-DESCUADRE-E. EXIT.
056400
056500*--->> FORMATO DE FECHA Y COINCIDENCIA CON LA FECHA DE PROCESO
056600*      (UNA FECHA EN BLANCO YA SE REPORTO COMO FALTANTE)
056700 550-REGLA-FECHA SECTION.
056800     IF VTA4T-FECHA-ORDEN(VTA4-IX-FILA) NOT = SPACES
056900        MOVE VTA4T-FECHA-ORDEN(VTA4-IX-FILA) TO WS-FECHA-LLAMADA
057000        IF (WS-FL-GUION-1 NOT = '-') OR (WS-FL-GUION-2 NOT = '-')
057100           MOVE 'Y' TO WS-FILA-TIENE-REGLA
057200           MOVE VTA4-MSG-COD-FECHA-MAL TO WS-COD-ISSUE-ACTUAL
057300           PERFORM 560-AGREGA-ISSUE THRU 560-AGREGA-ISSUE-E
057400        ELSE
057500           MOVE VTA4-FECHA-PROCESO    TO WS-FECHA-BASE-LLAMADA
057600           CALL 'VTA40003' USING WS-FECHA-LLAMADA,
057700                                  WS-FECHA-BASE-LLAMADA,
057800                                  WS-FORMATO-VALIDO-LLAM,
057900                                  WS-FECHA-COINCIDE-LLAM
058000           IF WS-FORMATO-VALIDO-LLAM = 'N'
058100              MOVE 'Y' TO WS-FILA-TIENE-REGLA
058200              MOVE VTA4-MSG-COD-FECHA-MAL TO WS-COD-ISSUE-ACTUAL
058300              PERFORM 560-AGREGA-ISSUE THRU 560-AGREGA-ISSUE-E
058400           ELSE
058500              IF WS-FECHA-COINCIDE-LLAM = 'N'
058600                 MOVE 'Y' TO WS-FILA-TIENE-REGLA
058700                 MOVE VTA4-MSG-COD-FECHA-DIST
058720                                      TO WS-COD-ISSUE-ACTUAL
058800                 PERFORM 560-AGREGA-ISSUE THRU 560-AGREGA-ISSUE-E
058900              END-IF
059000           END-IF
059100        END-IF
059200     END-IF.
059300 550-REGLA-FECHA-E. EXIT.
059400
059500 560-AGREGA-ISSUE SECTION.
059600     IF WS-PTR-ISSUES NOT > VTA4-LARGO-CAMPO-ISSUES
059700        IF WS-PTR-ISSUES > 1
059800           STRING ', ' DELIMITED BY SIZE
059900                  INTO WS-ISSUES-FILA WITH POINTER WS-PTR-ISSUES
060000        END-IF
060100        STRING WS-COD-ISSUE-ACTUAL DELIMITED BY SPACE
060200               INTO WS-ISSUES-FILA WITH POINTER WS-PTR-ISSUES
060300     END-IF.
060400 560-AGREGA-ISSUE-E. EXIT.
060500
060600*--->> CONVIERTE UN CAMPO DE TEXTO (CON SIGNO Y PUNTO DECIMAL
060700*      OPCIONALES) A NUMERO, SIN USAR FUNCIONES DEL LENGUAJE.
060800*      ENTRADA : WS-GEN-TEXTO       SALIDA : WS-GEN-VALOR
060900*                                            WS-GEN-ES-VALIDO
061000 700-VALIDA-NUMERO-GENERICO SECTION.
061100     MOVE ZEROS TO WS-GEN-VALOR, WS-GEN-ACUM-ENTERO,
061200                   WS-GEN-ACUM-DECIMAL
061300     MOVE 'N' TO WS-GEN-ES-VALIDO
061400     MOVE 'N' TO WS-GEN-NEGATIVO
061500     MOVE ZERO TO WS-GEN-POS-PUNTO
061600     IF WS-GEN-TEXTO = SPACES
061700        GO TO 700-VALIDA-NUMERO-GENERICO-E
061800     END-IF
061900     MOVE ZERO TO WS-GEN-LARGO
062000     INSPECT WS-GEN-TEXTO TALLYING WS-GEN-LARGO
062100             FOR CHARACTERS BEFORE INITIAL SPACE
062200     IF WS-GEN-LARGO = ZERO
062300        GO TO 700-VALIDA-NUMERO-GENERICO-E
062400     END-IF
062500     MOVE 1 TO WS-GEN-INICIO
062600     IF WS-GEN-PRIMER-CAR = '-'
062700        MOVE 'Y' TO WS-GEN-NEGATIVO
062800        MOVE 2   TO WS-GEN-INICIO
062900     END-IF
063000     PERFORM 710-BUSCA-PUNTO-DECIMAL
063020                            THRU 710-BUSCA-PUNTO-DECIMAL-E
063100     PERFORM 720-VALIDA-DIGITOS      THRU 720-VALIDA-DIGITOS-E
063200     IF WS-GEN-ES-VALIDO = 'Y'
063300        PERFORM 730-ACUMULA-ENTERO  THRU 730-ACUMULA-ENTERO-E
063400        PERFORM 740-ACUMULA-DECIMAL THRU 740-ACUMULA-DECIMAL-E
063500        COMPUTE WS-GEN-VALOR =
063600                WS-GEN-ACUM-ENTERO + (WS-GEN-ACUM-DECIMAL / 100)
063700        IF WS-GEN-NEGATIVO = 'Y'
063800           COMPUTE WS-GEN-VALOR = WS-GEN-VALOR * -1
063900        END-IF
064000     END-IF.
064100 700-VALIDA-NUMERO-GENERICO-E. EXIT.
064200
064300 710-BUSCA-PUNTO-DECIMAL SECTION.
064400     MOVE WS-GEN-INICIO TO WS-GEN-IX
064500     PERFORM 711-EXAMINA-CARACTER THRU 711-EXAMINA-CARACTER-E
064600        UNTIL WS-GEN-IX > WS-GEN-LARGO OR WS-GEN-POS-PUNTO > ZERO.
064700 710-BUSCA-PUNTO-DECIMAL-E. EXIT.
064800
064900 711-EXAMINA-CARACTER SECTION.
065000     IF WS-GEN-TEXTO(WS-GEN-IX:1) = '.'
065100        MOVE WS-GEN-IX TO WS-GEN-POS-PUNTO
065200     END-IF
065300     ADD 1 TO WS-GEN-IX.
065400 711-EXAMINA-CARACTER-E. EXIT.
065500
065600 720-VALIDA-DIGITOS SECTION.
065700     MOVE 'Y' TO WS-GEN-ES-VALIDO
065800     MOVE WS-GEN-INICIO TO WS-GEN-IX
065900     PERFORM 721-REVISA-UN-DIGITO THRU 721-REVISA-UN-DIGITO-E
066000        UNTIL WS-GEN-IX > WS-GEN-LARGO.
066100 720-VALIDA-DIGITOS-E. EXIT.
066200
066300 721-REVISA-UN-DIGITO SECTION.
066400     IF WS-GEN-IX NOT = WS-GEN-POS-PUNTO
066500        IF WS-GEN-TEXTO(WS-GEN-IX:1) NOT IS VTA4-DIGITOS
066600           MOVE 'N' TO WS-GEN-ES-VALIDO
066700        END-IF
066800     END-IF
066900     ADD 1 TO WS-GEN-IX.
067000 721-REVISA-UN-DIGITO-E. EXIT.
067100
067200 730-ACUMULA-ENTERO SECTION.
067300     MOVE ZERO TO WS-GEN-ACUM-ENTERO
067400     MOVE WS-GEN-INICIO TO WS-GEN-IX
067500     IF WS-GEN-POS-PUNTO > ZERO
067600        MOVE WS-GEN-POS-PUNTO TO WS-GEN-FIN-ENTERO
067700     ELSE
067800        MOVE WS-GEN-LARGO TO WS-GEN-FIN-ENTERO
067900        ADD 1 TO WS-GEN-FIN-ENTERO
068000     END-IF
068100     PERFORM 731-SUMA-DIGITO-ENTERO THRU 731-SUMA-DIGITO-ENTERO-E
068200        UNTIL WS-GEN-IX >= WS-GEN-FIN-ENTERO.
068300 730-ACUMULA-ENTERO-E. EXIT.
068400
068500 731-SUMA-DIGITO-ENTERO SECTION.
068600     PERFORM 900-BUSCA-VALOR-DIGITO THRU 900-BUSCA-VALOR-DIGITO-E
068700     COMPUTE WS-GEN-ACUM-ENTERO =
068800             (WS-GEN-ACUM-ENTERO * 10) + WS-GEN-DIGITO-VAL
068900     ADD 1 TO WS-GEN-IX.
069000 731-SUMA-DIGITO-ENTERO-E. EXIT.
069100
069200 740-ACUMULA-DECIMAL SECTION.
069300     MOVE ZERO TO WS-GEN-ACUM-DECIMAL
069400     IF WS-GEN-POS-PUNTO > ZERO
069500        MOVE WS-GEN-POS-PUNTO TO WS-GEN-IX
069600        ADD 1 TO WS-GEN-IX
069700        PERFORM 741-SUMA-DIGITO-DECIMAL
069800                               THRU 741-SUMA-DIGITO-DECIMAL-E
069900           UNTIL WS-GEN-IX > WS-GEN-LARGO
070000     END-IF.
070100 740-ACUMULA-DECIMAL-E. EXIT.
070200
070300 741-SUMA-DIGITO-DECIMAL SECTION.
070400     PERFORM 900-BUSCA-VALOR-DIGITO THRU 900-BUSCA-VALOR-DIGITO-E
070500     COMPUTE WS-GEN-ACUM-DECIMAL =
070600             (WS-GEN-ACUM-DECIMAL * 10) + WS-GEN-DIGITO-VAL
070700     ADD 1 TO WS-GEN-IX.
070800 741-SUMA-DIGITO-DECIMAL-E. EXIT.
070900
071000*--->> BUSCA EL VALOR (0-9) DE UN CARACTER EN LA TABLA DE
071100*      DIGITOS, SIN USAR FUNCIONES DE CONVERSION DEL LENGUAJE
071200 900-BUSCA-VALOR-DIGITO SECTION.
071300     MOVE WS-GEN-TEXTO(WS-GEN-IX:1) TO WS-GEN-CAR-ACTUAL
071400     PERFORM 901-SIN-OPERACION THRU 901-SIN-OPERACION-E
071500        VARYING WS-IX-BUSCA FROM 1 BY 1
071600           UNTIL WS-DIGITO-CAR(WS-IX-BUSCA) = WS-GEN-CAR-ACTUAL
071700     COMPUTE WS-GEN-DIGITO-VAL = WS-IX-BUSCA - 1.
071800 900-BUSCA-VALOR-DIGITO-E. EXIT.
071900
072000 901-SIN-OPERACION SECTION.
072100     CONTINUE.
072200 901-SIN-OPERACION-E. EXIT.
