000100******************************************************************
000200* FECHA       : 12/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA40001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA PRINCIPAL DEL LOTE DIARIO DE CALIDAD DE *
000800*             : VENTAS.  ARMA EL NOMBRE DEL ARCHIVO DE VENTAS    *
000900*             : SEGUN LA FECHA DE PROCESO, LO LEE COMPLETO A LA  *
001000*             : TABLA DE VTA4TAB, LLAMA AL MOTOR DE CALIDAD      *
001100*             : (VTA40002) Y AL ESCRITOR DE REPORTES (VTA40004). *
001200*             : SI EL ARCHIVO NO EXISTE O NO SE PUEDE LEER, ARMA *
001300*             : UN RESUMEN SIN ARCHIVO Y TERMINA NORMALMENTE.    *
001400* ARCHIVOS    : VTA4-VENTAS (PS ENTRADA, NOMBRE SEGUN LA FECHA)  *
001500* PROGRAMA(S) : LLAMA A VTA40002 (MOTOR DE CALIDAD) Y A VTA40004 *
001600*             : (ESCRITOR DE REPORTES)                          *
001700* BPM/RATIONAL: 241107                                           *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    VTA40001.
002100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - VENTAS.
002300 DATE-WRITTEN.  12/06/1989.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - DATOS DE VENTAS.
002600******************************************************************
002700*                     HISTORIAL DE CAMBIOS                       *
002800******************************************************************
002900* 12/06/1989 PEDR TK-8906-01  VERSION ORIGINAL: LEE EL ARCHIVO   *
003000*                             DEL DIA Y LLAMA AL MOTOR DE        *
003100*                             CALIDAD Y AL ESCRITOR DE REPORTES  *
003200* 03/09/1991 PEDR TK-9109-04  SE AGREGA EL CAMINO DE "SIN        *
003300*                             ARCHIVO" (FECHA SIN LOTE ENVIADO)  *
003400* 19/08/1992 PEDR TK-9208-06  SE ARMA LA RAZON SOCIAL DEL        *
003500*             COMENTARIO DE ERROR CON EL NOMBRE DEL ARCHIVO      *
003600* 02/02/1994 PEDR TK-9402-04  AUMENTA A 1000 EL TOPE DE FILAS    *
003700*                             POR LOTE (ANTES 300)               *
003800* 30/07/1998 PEDR TK-9807-05  REVISION GENERAL PREVIA AL CAMBIO  *
003900*                             DE SIGLO (Y2K) - LA FECHA DE       *
004000*                             PROCESO YA USA CUATRO DIGITOS DE   *
004100*                             SIGLO EN TODO EL PROGRAMA          *
004200* 18/01/1999 PEDR TK-9901-12  PRUEBAS DE REGRESION Y2K SOBRE     *
004300*                             LOTES DE ENERO DE 1999 Y 2000      *
004400* 22/03/2000 PEDR TK-0003-02  PRUEBAS POST-Y2K SOBRE LOTES DE    *
004500*                             FEBRERO DE 2000                   *
004600* 08/10/2002 PEDR TK-0210-03  AUMENTA A 1000 EL TOPE DE FILAS    *
004700*                             POR LOTE (ANTES 500)               *
004800* 14/06/2004 PEDR TK-0406-02  SE UNIFICA EL MENSAJE DE "SIN      *
004900*                             ARCHIVO" CON EL CATALOGO VTA4MSG   *
005000* 14/09/2005 JRV  TK-0509-02  SE AGREGA EL PARAMETRO OPCIONAL DE *
005100*                             FECHA DE PROCESO POR JCL (PARM);   *
005200*                             SIN PARM SE SIGUE USANDO LA FECHA  *
005300*                             DEL SISTEMA COMO HASTA AHORA       *
005400* 03/11/2006 JRV  TK-0611-05  SE DISTINGUE "ARCHIVO INEXISTENTE" *
005500*                             DE "ERROR DE LECTURA" EN EL        *
005600*                             RESUMEN SIN ARCHIVO (FS DISTINTO   *
005700*                             DE CERO Y DE 97 YA NO ES SIEMPRE   *
005800*                             "NO EXISTE")                       *
005900* 22/02/2007 CGT  TK-0702-01  CORRIGE EL ARMADO DEL MENSAJE: EL  *
006000*                             STRING DELIMITADO POR BLANCO       *
006100*                             CORTABA EL TEXTO EN LA PRIMERA     *
006200*                             PALABRA; AHORA USA LOS LARGOS      *
006300*                             FIJOS DEL CATALOGO VTA4MSG         *
006400* 05/03/2007 CGT  TK-0702-02  SE QUITA EL MNEMONICO DE IMPRESORA *
006500*                             C01 IS TOP-OF-FORM: NUNCA SE USA Y *
006600*                             ESTE PROGRAMA NO ESCRIBE REPORTES  *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT VTA4-VENTAS  ASSIGN TO WS-NOMBRE-ARCHIVO
007200                          ORGANIZATION IS LINE SEQUENTIAL
007300                          FILE STATUS IS FS-VENTAS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  VTA4-VENTAS.
007700 01  VTA4-LINEA-VENTA                PIC X(200).
007800 01  VTA4-LINEA-VENTA-R REDEFINES VTA4-LINEA-VENTA.
007900     05  WS-LINEA-PRIMER-CAR         PIC X(01).
008000     05  FILLER                      PIC X(199).
008100 WORKING-STORAGE SECTION.
008200 COPY VTA4TAB.
008300 COPY VTA4SUM.
008400 COPY VTA4MSG.
008500*------->        LARGO FIJO DEL PARM DE FECHA DE PROCESO
008600 77  WS-LARGO-PARM-FECHA             PIC 9(02) COMP VALUE 10.
008700*------->        CODIGOS DE ESTADO DE ARCHIVO
008800 01  FS-VENTAS                       PIC 9(02) VALUE ZEROS.
008900*------->        BANDERAS DE CONTROL DE LECTURA
009000 01  WS-BANDERAS-LOTE.
009100     05  WS-FIN-VENTAS               PIC X(01) VALUE 'N'.
009200         88  VTA4-FIN-ARCHIVO-VENTAS          VALUE 'Y'.
009300     05  WS-HAY-ARCHIVO               PIC X(01) VALUE 'N'.
009400         88  VTA4-SI-HAY-ARCHIVO              VALUE 'Y'.
009500     05  WS-ERROR-LECTURA             PIC X(01) VALUE 'N'.
009600         88  VTA4-ERROR-LECTURA-VENTAS        VALUE 'Y'.
009700     05  WS-ES-ENCABEZADO             PIC X(01) VALUE 'Y'.
009800     05  FILLER                       PIC X(07) VALUE SPACES.
009900*------->        FECHA DE SISTEMA (ACCEPT ... FROM DATE)
010000 01  WS-FECHA-SISTEMA.
010100     05  WS-FS-ANIO-CORTO            PIC 9(02).
010200     05  WS-FS-MES                   PIC 9(02).
010300     05  WS-FS-DIA                   PIC 9(02).
010400*------->        FECHA DE PROCESO ARMADA CON SIGLO COMPLETO
010500 01  WS-FECHA-PROCESO-AAAA.
010600     05  WS-FP-SIGLO                 PIC 9(02) VALUE ZEROS.
010700     05  WS-FP-ANIO-CORTO            PIC 9(02) VALUE ZEROS.
010800     05  WS-FP-MES                   PIC 9(02) VALUE ZEROS.
010900     05  WS-FP-DIA                   PIC 9(02) VALUE ZEROS.
011000 01  WS-FECHA-PROCESO-AAAA-R REDEFINES WS-FECHA-PROCESO-AAAA.
011100     05  WS-FPR-ANIO                 PIC 9(04).
011200     05  FILLER                      PIC 9(04).
011300*------->        NOMBRES DE ARCHIVO ARMADOS EN TIEMPO DE CORRIDA
011400 01  WS-NOMBRE-ARCHIVO               PIC X(40) VALUE SPACES.
011500*------->        VISTA ALFA DE LA FECHA DEL SISTEMA PARA LOS
011600*------->        MENSAJES DE DIAGNOSTICO EN CONSOLA
011700 01  WS-FECHA-SISTEMA-ALFA REDEFINES WS-FECHA-SISTEMA
011800                                  PIC X(06).
011900*------->        AREAS DE TRABAJO DEL DESARMADO DE LA LINEA CSV
012000 01  WS-PUNTERO-LINEA                PIC 9(03) COMP VALUE ZERO.
012100 01  WS-CONTADOR-FILAS               PIC 9(07) COMP VALUE ZERO.
012200*------->        MENSAJE DE "SIN ARCHIVO" ARMADO CON EL NOMBRE
012300 01  WS-PTR-MENSAJE                  PIC 9(03) COMP VALUE ZERO.
012400 01  WS-IX-COL-SIN-ARCH              PIC 9(02) COMP VALUE ZERO.
012500*------->        FECHA DE PROCESO RECIBIDA POR PARM (SI LA HAY)
012600 01  WS-FECHA-ARG                    PIC X(10) VALUE SPACES.
012700 01  WS-FECHA-ARG-R REDEFINES WS-FECHA-ARG.
012800     05  WS-FA-ANIO                  PIC 9(04).
012900     05  FILLER                      PIC X(01).
013000     05  WS-FA-MES                   PIC 9(02).
013100     05  FILLER                      PIC X(01).
013200     05  WS-FA-DIA                   PIC 9(02).
013300 01  WS-ARG-FORMATO-VALIDO           PIC X(01) VALUE 'N'.
013400     88  VTA4-ARG-FORMATO-OK                 VALUE 'Y'.
013500 01  WS-ARG-COINCIDE-DUMMY           PIC X(01) VALUE 'N'.
013600*------->        SIGLO/ANIO DE LA FECHA DEL PARM YA VALIDADA, SE
013700*------->        OBTIENEN CON UN DIVIDE DE WS-FA-ANIO ENTRE 100
013800 01  WS-FA-SIGLO                     PIC 9(02) VALUE ZEROS.
013900 01  WS-FA-ANIO-CORTO                PIC 9(02) VALUE ZEROS.
014000*------->        AREA DE PARAMETROS RECIBIDA DEL JCL (PARM)
014100 LINKAGE SECTION.
014200 01  LK-PARM-FECHA.
014300     05  LK-PARM-LONGITUD            PIC S9(04) COMP.
014400     05  LK-PARM-TEXTO               PIC X(10).
014500 PROCEDURE DIVISION USING LK-PARM-FECHA.
014600 100-PRINCIPAL SECTION.
014700     PERFORM 110-ACEPTA-FECHA-PROCESO
014800                            THRU 110-ACEPTA-FECHA-PROCESO-E
014900     PERFORM 200-ARMA-NOMBRE-ARCHIVO
015000                            THRU 200-ARMA-NOMBRE-ARCHIVO-E
015050     PERFORM 300-ABRE-ARCHIVO-VENTAS
015070                            THRU 300-ABRE-ARCHIVO-VENTAS-E
015100     IF VTA4-SI-HAY-ARCHIVO
015200        PERFORM 350-LEE-ARCHIVO-VENTAS
015300                               THRU 350-LEE-ARCHIVO-VENTAS-E
015400        IF VTA4-ERROR-LECTURA-VENTAS
015500           PERFORM 400-ARMA-RESUMEN-SIN-ARCHIVO
015600                               THRU 400-ARMA-RESUMEN-SIN-ARCHIVO-E
015700        ELSE
015800           CALL 'VTA40002' USING VTA4-AREA-PARAMETROS,
015900                                  VTA4-REG-RESUMEN
016000           MOVE 'Y' TO VTA4-TIENE-ARCHIVO
016100           MOVE VTA4-MSG-OK TO VTA4-MENSAJE
016200        END-IF
016300     ELSE
016400        PERFORM 400-ARMA-RESUMEN-SIN-ARCHIVO
016500                               THRU 400-ARMA-RESUMEN-SIN-ARCHIVO-E
016600     END-IF
016700     CALL 'VTA40004' USING VTA4-AREA-PARAMETROS, VTA4-REG-RESUMEN
016800     STOP RUN.
016900 100-PRINCIPAL-E. EXIT.
017000
017100*--->> ACEPTA LA FECHA DEL SISTEMA Y ARMA LA FECHA DE PROCESO DEL
017200*      LOTE CON SIGLO COMPLETO (CUATRO DIGITOS, REGLA TK-9807-05).
017300*      SI VIENE UN PARM DE FECHA (AAAA-MM-DD, 10 CARACTERES) Y
017400*      ES UNA FECHA CALENDARIO VALIDA, SE USA EN LUGAR DE LA
017500*      FECHA DEL SISTEMA (TK-0509-02); SIN PARM O CON UN PARM
017600*      INVALIDO SE SIGUE USANDO LA FECHA DEL SISTEMA COMO ANTES.
017700 110-ACEPTA-FECHA-PROCESO SECTION.
017800     ACCEPT WS-FECHA-SISTEMA FROM DATE
017900     MOVE WS-FS-MES  TO WS-FP-MES
018000     MOVE WS-FS-DIA  TO WS-FP-DIA
018100     MOVE WS-FS-ANIO-CORTO TO WS-FP-ANIO-CORTO
018200     IF WS-FS-ANIO-CORTO < 50
018300        MOVE 20 TO WS-FP-SIGLO
018400     ELSE
018500        MOVE 19 TO WS-FP-SIGLO
018600     END-IF
018700     IF LK-PARM-LONGITUD = WS-LARGO-PARM-FECHA
018800        MOVE LK-PARM-TEXTO TO WS-FECHA-ARG
018900        CALL 'VTA40003' USING WS-FECHA-ARG, WS-FECHA-ARG,
019000                              WS-ARG-FORMATO-VALIDO,
019100                              WS-ARG-COINCIDE-DUMMY
019200        IF VTA4-ARG-FORMATO-OK
019300           DIVIDE WS-FA-ANIO BY 100
019400                   GIVING WS-FA-SIGLO
019500                   REMAINDER WS-FA-ANIO-CORTO
019600           MOVE WS-FA-SIGLO      TO WS-FP-SIGLO
019700           MOVE WS-FA-ANIO-CORTO TO WS-FP-ANIO-CORTO
019800           MOVE WS-FA-MES        TO WS-FP-MES
019900           MOVE WS-FA-DIA        TO WS-FP-DIA
020000        END-IF
020100     END-IF.
020200 110-ACEPTA-FECHA-PROCESO-E. EXIT.
020300
020400*--->> ARMA EL NOMBRE DEL ARCHIVO DE ENTRADA SALES_AAAA_MM_DD.CSV
020500*      Y LA FECHA DE PROCESO EN FORMATO AAAA-MM-DD DE VTA4TAB
020600 200-ARMA-NOMBRE-ARCHIVO SECTION.
020700     MOVE SPACES TO VTA4-FECHA-PROCESO
020800     STRING WS-FPR-ANIO  DELIMITED BY SIZE '-' DELIMITED BY SIZE
020900            WS-FP-MES    DELIMITED BY SIZE '-' DELIMITED BY SIZE
021000            WS-FP-DIA    DELIMITED BY SIZE
021100            INTO VTA4-FECHA-PROCESO
021200     MOVE SPACES TO WS-NOMBRE-ARCHIVO
021300     MOVE 1 TO WS-PUNTERO-LINEA
021400     STRING VTA4-PFIJO-ARCHIVO-ENT DELIMITED BY SIZE
021500            WS-FPR-ANIO            DELIMITED BY SIZE
021600            '_'                    DELIMITED BY SIZE
021700            WS-FP-MES              DELIMITED BY SIZE
021800            '_'                    DELIMITED BY SIZE
021900            WS-FP-DIA              DELIMITED BY SIZE
022000            VTA4-PFIJO-EXT-ENTRADA DELIMITED BY SIZE
022100            INTO WS-NOMBRE-ARCHIVO
022200            WITH POINTER WS-PUNTERO-LINEA.
022300 200-ARMA-NOMBRE-ARCHIVO-E. EXIT.
022400
022500*--->> ABRE EL ARCHIVO DE VENTAS; FS=97 EN ESTE COMPILADOR ES
022600*      "ARCHIVO OPTATIVO NO EXISTE" Y SE TRATA COMO EXITO (EL
022700*      CAMINO DE "SIN ARCHIVO" NO ES UNA TERMINACION ANORMAL)
022800 300-ABRE-ARCHIVO-VENTAS SECTION.
022900     MOVE 'N' TO WS-HAY-ARCHIVO
023000     OPEN INPUT VTA4-VENTAS
023100     IF FS-VENTAS = 97
023200        MOVE ZEROS TO FS-VENTAS
023300     END-IF
023400     IF FS-VENTAS = ZERO
023500        MOVE 'Y' TO WS-HAY-ARCHIVO
023600     ELSE
023700        DISPLAY 'VTA40001 - SIN ARCHIVO DE VENTAS PARA LA '
023800                'CORRIDA DEL ' WS-FECHA-SISTEMA-ALFA
023900                ' (FS=' FS-VENTAS ') ARCHIVO: ' WS-NOMBRE-ARCHIVO
024000                UPON CONSOLE
024100     END-IF.
024200 300-ABRE-ARCHIVO-VENTAS-E. EXIT.
024300
024400*--->> LECTURA COMPLETA DEL ARCHIVO A LA TABLA DE VTA4TAB; LA
024500*      PRIMERA LINEA (ENCABEZADO) SE LEE PERO NO SE PROCESA
024600 350-LEE-ARCHIVO-VENTAS SECTION.
024700     MOVE ZERO TO WS-CONTADOR-FILAS
024800     MOVE 'Y'  TO WS-ES-ENCABEZADO
024900     PERFORM 360-LEE-UNA-LINEA THRU 360-LEE-UNA-LINEA-E
025000     PERFORM 370-PROCESA-UNA-LINEA THRU 370-PROCESA-UNA-LINEA-E
025100        UNTIL VTA4-FIN-ARCHIVO-VENTAS
025200     MOVE WS-CONTADOR-FILAS TO VTA4-CANT-FILAS
025300     CLOSE VTA4-VENTAS.
025400 350-LEE-ARCHIVO-VENTAS-E. EXIT.
025500
025600*--->> SI LA LECTURA TERMINA CON UN FILE STATUS DISTINTO DE CERO
025700*      QUE NO SEA FIN DE ARCHIVO, ES UN ERROR DE LECTURA REAL
025800*      A MITAD DEL ARCHIVO (DISCO, CINTA, ETC.) Y NO UN ARCHIVO
025900*      INEXISTENTE (TK-0611-05)
026000 360-LEE-UNA-LINEA SECTION.
026100     READ VTA4-VENTAS
026200          AT END
026300             MOVE 'Y' TO WS-FIN-VENTAS
026400          NOT AT END
026500             IF FS-VENTAS NOT = ZERO
026600                MOVE 'Y' TO WS-FIN-VENTAS
026700                MOVE 'Y' TO WS-ERROR-LECTURA
026800             END-IF
026900     END-READ.
027000 360-LEE-UNA-LINEA-E. EXIT.
027100
027200 370-PROCESA-UNA-LINEA SECTION.
027300     IF WS-ES-ENCABEZADO
027400        MOVE 'N' TO WS-ES-ENCABEZADO
027500     ELSE
027600        IF WS-LINEA-PRIMER-CAR NOT = SPACES
027700           IF WS-CONTADOR-FILAS < VTA4-TOPE-FILAS-LOTE
027800              ADD 1 TO WS-CONTADOR-FILAS
027900              SET VTA4-IX-FILA TO WS-CONTADOR-FILAS
028000              PERFORM 380-DESARMA-LINEA THRU 380-DESARMA-LINEA-E
028100           END-IF
028200        END-IF
028300     END-IF
028400     PERFORM 360-LEE-UNA-LINEA THRU 360-LEE-UNA-LINEA-E.
028500 370-PROCESA-UNA-LINEA-E. EXIT.
028600
028700*--->> SEPARA LA LINEA POR COMAS EN LOS SIETE CAMPOS DE LA FILA;
028800*      UN CAMPO AUSENTE ENTRE DOS COMAS QUEDA EN BLANCO
028900 380-DESARMA-LINEA SECTION.
029000     UNSTRING VTA4-LINEA-VENTA DELIMITED BY ','
029100              INTO VTA4T-NUM-ORDEN(VTA4-IX-FILA)
029200                   VTA4T-FECHA-ORDEN(VTA4-IX-FILA)
029300                   VTA4T-COD-CLIENTE(VTA4-IX-FILA)
029400                   VTA4T-COD-PRODUCTO(VTA4-IX-FILA)
029500                   VTA4T-CANTIDAD-TXT(VTA4-IX-FILA)
029600                   VTA4T-PRECIO-TXT(VTA4-IX-FILA)
029700                   VTA4T-MONTO-TXT(VTA4-IX-FILA).
029800 380-DESARMA-LINEA-E. EXIT.
029900
030000*--->> NO HAY ARCHIVO PARA LA FECHA: RESUMEN EN CERO CON EL
030100*      MENSAJE DE "SIN ARCHIVO" Y EL NOMBRE QUE SE BUSCO
030200 400-ARMA-RESUMEN-SIN-ARCHIVO SECTION.
030300     MOVE ZERO TO VTA4-CANT-FILAS
030400     MOVE ZERO TO VTA4-CANT-DET-FALTA
030500     MOVE ZERO TO VTA4-CANT-DET-DUP
030600     MOVE ZERO TO VTA4-CANT-DET-REGLA
030700     MOVE 'N' TO VTA4-TIENE-ARCHIVO
030800     MOVE ZERO TO VTA4-TOTAL-FILAS
030900     MOVE VTA4-TOTAL-COLUMNAS-FIJO TO VTA4-TOTAL-COLUMNAS
031000     MOVE VTA4-MULT-IQR-FIJO TO VTA4-MULTIPLICADOR-IQR
031100     MOVE 'IQR' TO VTA4-METODO-ATIPICO
031200     MOVE ZERO TO VTA4-CANT-ATIPICOS-MONTO
031300     MOVE ZERO TO VTA4-CANT-DUPLICADOS
031400     MOVE ZERO TO VTA4-CANT-FILAS-REGLA
031500     PERFORM 410-INICIALIZA-COL-SIN-ARCH
031600                         THRU 410-INICIALIZA-COL-SIN-ARCH-E
031700        VARYING WS-IX-COL-SIN-ARCH FROM 1 BY 1
031800           UNTIL WS-IX-COL-SIN-ARCH > 7
031900     MOVE SPACES TO VTA4-MENSAJE
032000     MOVE 1 TO WS-PTR-MENSAJE
032100     IF VTA4-ERROR-LECTURA-VENTAS
032200        STRING
032300           VTA4-MSG-ERROR-LECTURA(1:VTA4-LARGO-MSG-ERROR-LEC)
032400              DELIMITED BY SIZE
032500           WS-NOMBRE-ARCHIVO DELIMITED BY SPACE
032600           INTO VTA4-MENSAJE
032700           WITH POINTER WS-PTR-MENSAJE
032800        END-STRING
032900     ELSE
033000        STRING
033100           VTA4-MSG-SIN-ARCHIVO(1:VTA4-LARGO-MSG-SIN-ARCH)
033200              DELIMITED BY SIZE
033300           WS-NOMBRE-ARCHIVO DELIMITED BY SPACE
033400           INTO VTA4-MENSAJE
033500           WITH POINTER WS-PTR-MENSAJE
033600        END-STRING
033700     END-IF.
033800 400-ARMA-RESUMEN-SIN-ARCHIVO-E. EXIT.
033900
034000 410-INICIALIZA-COL-SIN-ARCH SECTION.
034100     MOVE VTA4-NOMBRE-COLUMNA(WS-IX-COL-SIN-ARCH)
034200                        TO VTA4-NOM-COLUMNA(WS-IX-COL-SIN-ARCH)
034300     MOVE ZERO TO VTA4-CANT-FALTA-COL(WS-IX-COL-SIN-ARCH)
034400     MOVE ZERO TO VTA4-RAZON-FALTA-COL(WS-IX-COL-SIN-ARCH).
034500 410-INICIALIZA-COL-SIN-ARCH-E. EXIT.
